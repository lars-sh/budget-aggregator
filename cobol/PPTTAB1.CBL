000100******************************************************************        
000200*  P P T T A B 1                                                *         
000300*  TABLAS DE TRABAJO DEL AGREGADOR DE PRESUPUESTO MUNICIPAL     *         
000400*  (HAUSHALT).  AQUI SE INTERNAN LOS MUNICIPIOS (GKZ), LOS      *         
000500*  BUDGETS (PRODUCTOS), LAS POSICIONES (CUENTAS), LOS TIPOS DE  *         
000600*  PRESUPUESTO Y LOS PRESUPUESTOS EN SI (ANIO+TIPO), Y SE       *         
000700*  ACUMULAN LOS SALDOS DE CADA CUENTA DENTRO DE CADA PRESUPUESTO*         
000800*  ESTA ES LA MEMORIA DE TRABAJO DE TODA LA CORRIDA; SE LLENA   *         
000900*  MIENTRAS SE LEE EL EXTRACTO Y SE DEPURA AL FINAL ANTES DE    *         
001000*  ESCRIBIR EL CONSOLIDADO.                                     *         
001100******************************************************************        
001200*  HISTORIAL DE CAMBIOS                                                   
001300*  FECHA      INIC TICKET    DESCRIPCION                                  
001400*  ---------- ---- --------- ---------------------------------            
001500*  14/03/1987 CAMS PPT-0001  CREACION: TABLAS DE CUENTA Y SALDO   PPT-0001
001600*                            UNICAMENTE (REPORTE FIJO ANUAL).             
001700*  02/09/1991 CAMS PPT-0014  SE AGREGAN TABLAS DE MUNICIPIO Y     PPT-0014
001800*                            PRODUCTO PARA EL EXTRACTO ANCHO.             
001900*  11/11/1994 CAMS PPT-0021  SE AGREGA TIPO DE CUENTA (SIGNO) Y   PPT-0021
002000*                            LAS 4 RANGOS DE POSICION VIGENTES.           
002100*  19/06/1998 EEDR PPT-0033  AJUSTE Y2K EN CAMPOS DE ANIO (HHJ);  PPT-0033
002200*                            SE LLEVAN A 4 DIGITOS EN TODA TABLA.         
002300*  30/01/2001 EEDR PPT-0041  SE AGREGA TABLA DE TIPO DE           PPT-0041
002400*                            PRESUPUESTO (PLAN/IST/TRASLADO) Y            
002500*                            EL SINONIMO ERGEBNIS=IST.                    
002600*  05/02/2004 PEDR PPT-0058  SE AMPLIAN LOS LIMITES DE TABLA      PPT-0058
002700*                            (CUENTAS Y SALDOS) POR CRECIMIENTO           
002800*                            DE MUNICIPIOS AFILIADOS.                     
002900*  17/08/2007 PEDR PPT-0066  SE AGREGA INDICADOR DE ELIMINADO A   PPT-0066
003000*                            CUENTA Y PRESUPUESTO PARA LA                 
003100*                            DEPURACION DE SALDOS EN CERO Y DE            
003200*                            PRESUPUESTOS REPETIDOS.                      
003300*  02/06/2010 PEDR PPT-0073  DEFECTO DE PRODUCCION: EL TERCER     PPT-0073
003400*                            TIPO FIJO ESTABA GRABADO COMO                
003500*                            "UEBERTRAGEN AUS VJ" (TRANSLITERADO)         
003600*                            EN LUGAR DE "UBERTRAGEN AUS VJ" CON          
003700*                            LA U DIERESIS REAL; EL ENCABEZADO            
003800*                            DEL EXTRACTO SI TRAE LA U DIERESIS,          
003900*                            ASI QUE EL TIPO NUNCA CALZABA CON EL         
004000*                            ORDEN FIJO Y SALIA COMO DESCONOCIDO.         
004100*                            SE CORRIGE EL LITERAL. LA U DIERESIS         
004200*                            SI EXISTE EN EL JUEGO DE CARACTERES          
004300*                            DE ESTA INSTALACION (A DIFERENCIA            
004400*                            DEL SIMBOLO EURO, VER PPT-0072 EN            
004500*                            PPTOAGR1).                                   
004600*  19/07/2011 CAMS PPT-0074  SE PROMUEVEN A NIVEL 77 LOS INDICES YPPT-0074
004700*                            BANDERAS DE USO GENERAL (WKS-I/J/K/          
004800*                            M/N, WKS-FIN-EXTRACTO, WKS-                  
004900*                            ENCONTRADO), QUE NO FORMAN PARTE DE          
005000*                            NINGUNA TABLA NI REGISTRO, SIGUIENDO         
005100*                            EL ESTANDAR DE LA CASA DE ESCALARES          
005200*                            INDEPENDIENTES A NIVEL 77. DE PASO           
005300*                            SE AGREGA EL FILLER DE RELLENO QUE           
005400*                            LE FALTABA A WKS-CONTADORES.                 
005500******************************************************************        
005600*                                                                         
005700******************************************************************        
005800*          C O N S T A N T E S   D E   C L A S I F I C A C I O N *        
005900******************************************************************        
006000*    RANGOS DE POSICION (CUENTA) Y SIGNO ASOCIADO. VER PPT-0021.          
006100*    RANGO 1  4000000-4999999  INGRESO   OPERATIVO   SIGNO +              
006200*    RANGO 2  5000000-5999999  EGRESO    OPERATIVO   SIGNO -              
006300*    RANGO 3  6000000-6999999  INGRESO   INVERSION   SIGNO +              
006400*    RANGO 4  7000000-7999999  EGRESO    INVERSION   SIGNO -              
006500 01  WKS-LIMITES-RANGO-CUENTA.                                            
006600     05  FILLER                  PIC 9(7) VALUE 4000000.                  
006700     05  FILLER                  PIC 9(7) VALUE 4999999.                  
006800     05  FILLER                  PIC 9(7) VALUE 5000000.                  
006900     05  FILLER                  PIC 9(7) VALUE 5999999.                  
007000     05  FILLER                  PIC 9(7) VALUE 6000000.                  
007100     05  FILLER                  PIC 9(7) VALUE 6999999.                  
007200     05  FILLER                  PIC 9(7) VALUE 7000000.                  
007300     05  FILLER                  PIC 9(7) VALUE 7999999.                  
007400 01  WKS-LIMITES-RANGO-CUENTA-R REDEFINES                                 
007500                                 WKS-LIMITES-RANGO-CUENTA.                
007600     05  WKS-RANGO OCCURS 4 TIMES.                                        
007700         10  WKS-RANGO-DESDE     PIC 9(7).                                
007800         10  WKS-RANGO-HASTA     PIC 9(7).                                
007900*    NOMBRES FIJOS DE TIPO DE PRESUPUESTO, EN EL ORDEN EN QUE             
008000*    DEBEN SALIR ANTES DE CUALQUIER TIPO DESCONOCIDO. VER                 
008100*    PPT-0041.  "ERGEBNIS" NO APARECE AQUI: ES UN SINONIMO                
008200*    DURO DE "IST" QUE SE RESUELVE EN 640-INTERNAR-TIPO-PPTO.             
008300 01  TABLA-TIPOS-FIJOS.                                                   
008400     05  FILLER                  PIC X(40) VALUE 'Plan'.                  
008500     05  FILLER                  PIC X(40) VALUE 'Ist'.                   
008600     05  FILLER                  PIC X(40) VALUE                          
008700                                  'bertragen aus VJ'.                    
008800 01  TABLA-TIPOS-FIJOS-R REDEFINES TABLA-TIPOS-FIJOS.                     
008900     05  TIPO-FIJO-NOMBRE        PIC X(40) OCCURS 3 TIMES.                
009000******************************************************************        
009100*            T A B L A   D E   M U N I C I P I O S               *        
009200*                    ( M U N I C I P A L I T Y )                 *        
009300******************************************************************        
009400 01  WKS-CANT-MUNICIPIOS        PIC 9(4) COMP VALUE ZERO.                 
009500 01  WKS-TAB-MUNICIPIOS.                                                  
009600     05  WKS-MUNIC OCCURS 500 TIMES                                       
009700                   ASCENDING KEY MUN-GKZ                                  
009800                   INDEXED BY WKS-IX-MUN.                                 
009900         10  MUN-GKZ             PIC 9(9) VALUE ZERO.                     
010000         10  FILLER              PIC X(07) VALUE SPACES.                  
010100******************************************************************        
010200*              T A B L A   D E   P R O D U C T O S               *        
010300*                        ( B U D G E T )                         *        
010400******************************************************************        
010500 01  WKS-CANT-PRODUCTOS         PIC 9(4) COMP VALUE ZERO.                 
010600 01  WKS-TAB-PRODUCTOS.                                                   
010700     05  WKS-PROD OCCURS 2000 TIMES                                       
010800                  INDEXED BY WKS-IX-PROD.                                 
010900         10  PROD-MUN-IX         PIC 9(4) COMP VALUE ZERO.                
011000         10  PROD-ID             PIC 9(9) VALUE ZERO.                     
011100         10  PROD-DESCRIPCION    PIC X(60) VALUE SPACES.                  
011200         10  FILLER              PIC X(05) VALUE SPACES.                  
011300******************************************************************        
011400*          T A B L A   D E   C U E N T A S / P O S I C I O N     *        
011500*                       ( A C C O U N T )                        *        
011600******************************************************************        
011700 01  WKS-CANT-CUENTAS           PIC 9(5) COMP VALUE ZERO.                 
011800 01  WKS-TAB-CUENTAS.                                                     
011900     05  WKS-CTA OCCURS 6000 TIMES                                        
012000                 INDEXED BY WKS-IX-CTA.                                   
012100         10  CTA-PROD-IX         PIC 9(4) COMP VALUE ZERO.                
012200         10  CTA-ID              PIC 9(7) VALUE ZERO.                     
012300         10  CTA-DESCRIPCION     PIC X(80) VALUE SPACES.                  
012400*            CAMPO RESERVADO, SIEMPRE EN BLANCO. VER PPT-0014             
012500*            (SECCION DE COMENTARIO DE LA CUENTA, NO USADO POR            
012600*            NINGUNA EXTRACCION VIGENTE, SE CONSERVA PARA NO              
012700*            ROMPER EL ORDEN NATURAL DE CUENTA).                          
012800         10  CTA-COMENTARIO      PIC X(20) VALUE SPACES.                  
012900         10  CTA-TIPO            PIC 9(1) VALUE ZERO.                     
013000             88  CTA-TIPO-ING-OPER       VALUE 1.                         
013100             88  CTA-TIPO-EGR-OPER       VALUE 2.                         
013200             88  CTA-TIPO-ING-INVER      VALUE 3.                         
013300             88  CTA-TIPO-EGR-INVER      VALUE 4.                         
013400         10  CTA-SIGNO           PIC S9(1) VALUE ZERO.                    
013500*            PLANTIPO ES CLASIFICACION DE REFERENCIA UNICAMENTE,          
013600*            NO LA CONSUME NINGUNA OTRA REGLA. VER PPT-0021.              
013700         10  CTA-PLANTIPO        PIC 9(1) VALUE ZERO.                     
013800             88  CTA-PLANTIPO-RESULT     VALUE 1.                         
013900             88  CTA-PLANTIPO-INVEST     VALUE 2.                         
014000         10  CTA-ELIMINADA       PIC X(1) VALUE 'N'.                      
014100             88  CUENTA-ELIMINADA        VALUE 'S'.                       
014200         10  FILLER              PIC X(05) VALUE SPACES.                  
014300******************************************************************        
014400*        T A B L A   D E   T I P O S   D E   P R E S U P U E S T O        
014500*                        ( B U D G E T   T Y P E )                        
014600******************************************************************        
014700 01  WKS-CANT-TIPOS-PPTO         PIC 9(2) COMP VALUE ZERO.                
014800 01  WKS-TAB-TIPOS-PPTO.                                                  
014900     05  WKS-TIPO-PPTO OCCURS 20 TIMES                                    
015000                       INDEXED BY WKS-IX-TIPO.                            
015100         10  TIPO-NOMBRE         PIC X(40) VALUE SPACES.                  
015200*            ORDEN-FIJO: 1=PLAN 2=IST 3=TRASLADO 0=DESCONOCIDO            
015300         10  TIPO-ORDEN-FIJO     PIC 9(1) VALUE ZERO.                     
015400         10  FILLER              PIC X(05) VALUE SPACES.                  
015500******************************************************************        
015600*          T A B L A   D E   P R E S U P U E S T O S             *        
015700*                          ( B U D G E T )                       *        
015800******************************************************************        
015900 01  WKS-CANT-PRESUP             PIC 9(3) COMP VALUE ZERO.                
016000 01  WKS-TAB-PRESUP.                                                      
016100     05  WKS-PPTO OCCURS 100 TIMES                                        
016200                  INDEXED BY WKS-IX-PPTO.                                 
016300         10  PPTO-ANIO           PIC 9(4) VALUE ZERO.                     
016400         10  PPTO-TIPO-IX        PIC 9(2) COMP VALUE ZERO.                
016500         10  PPTO-ELIMINADO      PIC X(1) VALUE 'N'.                      
016600             88  PRESUP-ELIMINADO         VALUE 'S'.                      
016700         10  FILLER              PIC X(05) VALUE SPACES.                  
016800******************************************************************        
016900*   T A B L A   D E   S A L D O S   ( C U E N T A x P P T O )    *        
017000******************************************************************        
017100*   UN RENGLON POR CADA COMBINACION CUENTA/PRESUPUESTO QUE HAYA           
017200*   TRAIDO VALOR EN ALGUNA COLUMNA DEL EXTRACTO. SI LA MISMA              
017300*   COMBINACION SE VUELVE A LEER, EL VALOR SE SOBREESCRIBE (NO            
017400*   SE ACUMULA), SEGUN LA REGLA DE NEGOCIO DEL EXTRACTO ANCHO.            
017500 01  WKS-CANT-SALDOS             PIC 9(6) COMP VALUE ZERO.                
017600 01  WKS-TAB-SALDOS.                                                      
017700     05  WKS-SDO OCCURS 40000 TIMES                                       
017800                 INDEXED BY WKS-IX-SDO.                                   
017900         10  SDO-PPTO-IX         PIC 9(3) COMP VALUE ZERO.                
018000         10  SDO-CTA-IX          PIC 9(5) COMP VALUE ZERO.                
018100         10  SDO-VALOR           PIC S9(13)V9(2) VALUE ZERO.              
018200         10  FILLER              PIC X(05) VALUE SPACES.                  
018300******************************************************************        
018400*  T A B L A   D E   E N C A B E Z A D O   D E   H O J A        *         
018500******************************************************************        
018600*  SE VUELVE A ARMAR CADA VEZ QUE SE LEE UN RENGLON DE                    
018700*  ENCABEZADO (GKZ EN LA PRIMERA COLUMNA). DESCRIBE, PARA CADA            
018800*  COLUMNA DE SALDO DE LA HOJA ACTUAL, EL TIPO Y EL ANIO QUE LE           
018900*  CORRESPONDE, O SI LA COLUMNA NO ES VALIDA Y DEBE IGNORARSE.            
019000 01  WKS-CANT-ENCAB              PIC 9(3) COMP VALUE ZERO.                
019100 01  WKS-TAB-ENCAB.                                                       
019200     05  WKS-ENC OCCURS 60 TIMES                                          
019300                 INDEXED BY WKS-IX-ENC.                                   
019400         10  ENC-TIPO-IX         PIC 9(2) COMP VALUE ZERO.                
019500         10  ENC-ANIO            PIC 9(4) VALUE ZERO.                     
019600         10  ENC-VALIDA          PIC X(1) VALUE 'N'.                      
019700             88  COLUMNA-VALIDA           VALUE 'S'.                      
019800         10  FILLER              PIC X(05) VALUE SPACES.                  
019900******************************************************************        
020000*  T A B L A   D E   C O L U M N A S   D E L   R E N G L O N    *         
020100******************************************************************        
020200*  RESULTADO DE PARTIR EXT-LINEA-TEXTO POR TABULADORES. LA                
020300*  COLUMNA 1 ES GKZ, 2 ES HHJ, 3 ES BUDGET, 4 ES BEZEICHNUNG              
020400*  BUDGET, 5 ES BEZEICHNUNG POSITION, 6 EN ADELANTE SON LAS               
020500*  COLUMNAS DE SALDO (VER WKS-TAB-ENCAB).                                 
020600 01  WKS-CANT-COLUMNAS           PIC 9(3) COMP VALUE ZERO.                
020700 01  WKS-TAB-COLUMNAS.                                                    
020800     05  WKS-COL OCCURS 60 TIMES                                          
020900                 INDEXED BY WKS-IX-COL.                                   
021000         10  COL-TEXTO           PIC X(80) VALUE SPACES.                  
021100******************************************************************        
021200*      A R E A S   D E   T R A B A J O   D E L   R E N G L O N   *        
021300******************************************************************        
021400 01  WKS-DATOS-RENGLON.                                                   
021500     05  WKS-ES-ENCABEZADO       PIC X(1) VALUE 'N'.                      
021600         88  RENGLON-ES-ENCABEZADO       VALUE 'S'.                       
021700     05  WKS-RENGLON-VALIDO      PIC X(1) VALUE 'N'.                      
021800         88  RENGLON-VALIDO               VALUE 'S'.                      
021900     05  WKS-GKZ-TXT             PIC X(9) VALUE SPACES.                   
022000     05  WKS-GKZ-NUM             PIC 9(9) VALUE ZERO.                     
022100     05  WKS-HHJ-TXT             PIC X(4) VALUE SPACES.                   
022200     05  WKS-HHJ-NUM             PIC 9(4) VALUE ZERO.                     
022300     05  WKS-HHJ-PRESENTE        PIC X(1) VALUE 'N'.                      
022400         88  HHJ-PRESENTE                 VALUE 'S'.                      
022500     05  WKS-BUDGET-TXT          PIC X(9) VALUE SPACES.                   
022600     05  WKS-BUDGET-NUM          PIC 9(9) VALUE ZERO.                     
022700     05  WKS-BEZ-BUDGET          PIC X(60) VALUE SPACES.                  
022800     05  WKS-BEZ-POSICION        PIC X(80) VALUE SPACES.                  
022900     05  WKS-POS-ID-TXT          PIC X(9) VALUE SPACES.                   
023000     05  WKS-POS-ID-NUM          PIC 9(7) VALUE ZERO.                     
023100*    VISTA RAPIDA DEL PRIMER DIGITO DEL ID DE POSICION, QUE ES            
023200*    EL MISMO DIGITO QUE DEFINE EL RANGO EN 235-CLASIFICAR-CUENTA         
023300*    (4=INGRESO OPERATIVO 5=EGRESO OPERATIVO 6=INGRESO INVERSION          
023400*    7=EGRESO INVERSION). SE USA SOLO EN MENSAJES DE DIAGNOSTICO.         
023500     05  WKS-POS-ID-NUM-R REDEFINES WKS-POS-ID-NUM.                       
023600         10  WKS-POS-ID-RANGO    PIC 9(1).                                
023700         10  WKS-POS-ID-RESTO    PIC 9(6).                                
023800     05  WKS-POS-DESC            PIC X(80) VALUE SPACES.                  
023900     05  WKS-MUN-IX              PIC 9(4) COMP VALUE ZERO.                
024000     05  WKS-PROD-IX             PIC 9(4) COMP VALUE ZERO.                
024100     05  WKS-CTA-IX              PIC 9(5) COMP VALUE ZERO.                
024200     05  WKS-PPTO-IX             PIC 9(3) COMP VALUE ZERO.                
024300     05  WKS-TIPO-IX             PIC 9(2) COMP VALUE ZERO.                
024400******************************************************************        
024500*   A R E A S   D E   T R A B A J O   D E L   E N C A B E Z A D O         
024600******************************************************************        
024700 01  WKS-DATOS-ENCABEZADO.                                                
024800     05  WKS-ENC-TEXTO           PIC X(80) VALUE SPACES.                  
024900     05  WKS-ENC-LONG            PIC 9(3) COMP VALUE ZERO.                
025000     05  WKS-ENC-TIPO-NOMBRE     PIC X(40) VALUE SPACES.                  
025100     05  WKS-ENC-ANIO            PIC 9(4) VALUE ZERO.                     
025200     05  WKS-ENC-ES-VORJAHR      PIC X(1) VALUE 'N'.                      
025300         88  ENC-ES-VORJAHR               VALUE 'S'.                      
025400     05  WKS-ENC-TIENE-ANIO      PIC X(1) VALUE 'N'.                      
025500         88  ENC-TIENE-ANIO               VALUE 'S'.                      
025600******************************************************************        
025700*     A R E A S   D E   T R A B A J O   D E L   V A L O R        *        
025800******************************************************************        
025900 01  WKS-DATOS-VALOR.                                                     
026000     05  WKS-VALOR-TEXTO         PIC X(20) VALUE SPACES.                  
026100     05  WKS-VALOR-CRUDO         PIC S9(13)V9(2) VALUE ZERO.              
026200     05  WKS-VALOR-NORMALIZADO   PIC S9(13)V9(2) VALUE ZERO.              
026300     05  WKS-VALOR-NEGATIVO      PIC X(1) VALUE 'N'.                      
026400         88  VALOR-ES-NEGATIVO            VALUE 'S'.                      
026500     05  WKS-VALOR-ENTERO        PIC S9(13) VALUE ZERO.                   
026600     05  WKS-VALOR-DECIMAL       PIC 9(2) VALUE ZERO.                     
026700     05  WKS-VALOR-OK            PIC X(1) VALUE 'N'.                      
026800         88  VALOR-CONVERTIDO             VALUE 'S'.                      
026900     05  WKS-VALOR-DIGITO        PIC 9(1) VALUE ZERO.                     
027000******************************************************************        
027100*      A R E A S   D E   T R A B A J O   D E   S A L I D A       *        
027200******************************************************************        
027300 01  WKS-DATOS-SALIDA.                                                    
027400     05  WKS-LINEA-SALIDA        PIC X(3990) VALUE SPACES.                
027500     05  WKS-LINEA-PUNTERO       PIC 9(4) COMP VALUE 1.                   
027600     05  WKS-SALDO-EDIT          PIC X(20) VALUE SPACES.                  
027700     05  WKS-SALDO-EDIT-SIGNO    PIC S9(13)V99 VALUE ZERO.                
027800     05  WKS-SALDO-EDIT-Q        PIC ---,---,---,--9.99                   
027900                                                 VALUE ZERO.              
028000******************************************************************        
028100*          C O N T A D O R E S   E S T A D I S T I C A S         *        
028200******************************************************************        
028300 01  WKS-CONTADORES.                                                      
028400     05  WKS-CTR-RENGLONES-LEIDOS   PIC 9(9) COMP VALUE ZERO.             
028500     05  WKS-CTR-ENCABEZADOS        PIC 9(7) COMP VALUE ZERO.             
028600     05  WKS-CTR-RENGLONES-OMITIDOS PIC 9(9) COMP VALUE ZERO.             
028700     05  WKS-CTR-COLUMNAS-OMITIDAS  PIC 9(9) COMP VALUE ZERO.             
028800     05  WKS-CTR-PPTO-DUPLICADOS    PIC 9(5) COMP VALUE ZERO.             
028900     05  WKS-CTR-CUENTAS-VACIAS     PIC 9(7) COMP VALUE ZERO.             
029000     05  WKS-CTR-PPTO-VACIOS        PIC 9(5) COMP VALUE ZERO.             
029100     05  WKS-CTR-CUENTAS-ESCRITAS   PIC 9(7) COMP VALUE ZERO.             
029200     05  WKS-MASCARA-CTR            PIC Z,ZZZ,ZZ9.                        
029300     05  FILLER                     PIC X(02) VALUE SPACES.               
029400******************************************************************        
029500*                 B A N D E R A S   D E   C O N T R O L          *        
029600******************************************************************        
029700 77  WKS-FIN-EXTRACTO        PIC X(1) VALUE 'N'.                          
029800     88  FIN-EXTRACTO                 VALUE 'S'.                          
029900 77  WKS-I                   PIC 9(5) COMP VALUE ZERO.                    
030000 77  WKS-J                   PIC 9(5) COMP VALUE ZERO.                    
030100 77  WKS-K                   PIC 9(5) COMP VALUE ZERO.                    
030200*    INDICES DE USO EXCLUSIVO DE UNA RUTINA LLAMADA DESDE DENTRO          
030300*    DE UN CICLO QUE YA ESTA USANDO WKS-I/WKS-J/WKS-K (EVITA QUE          
030400*    LA RUTINA LLAMADA PISE EL INDICE DEL CICLO QUE LA INVOCO).           
030500 77  WKS-M                   PIC 9(5) COMP VALUE ZERO.                    
030600 77  WKS-N                   PIC 9(5) COMP VALUE ZERO.                    
030700 77  WKS-ENCONTRADO          PIC X(1) VALUE 'N'.                          
030800     88  SE-ENCONTRO                  VALUE 'S'.                          
