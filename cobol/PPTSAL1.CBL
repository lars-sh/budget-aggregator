000100******************************************************************        
000200*  P P T S A L 1                                                *         
000300*  LAYOUT DEL RENGLON DE SALIDA DEL EXTRACTO CONSOLIDADO DE     *         
000400*  PRESUPUESTO MUNICIPAL.  FORMATO ANCHO, SEPARADO POR TABULADOR*         
000500*  UN RENGLON DE ENCABEZADO SEGUIDO DE UN RENGLON POR CUENTA    *         
000600*  SOBREVIVIENTE.  EL PROGRAMA ARMA EL TEXTO COLUMNA POR COLUMNA*         
000700*  EN WORKING-STORAGE (COPY PPTTAB1) Y LO MUEVE COMPLETO A ESTE *         
000800*  RENGLON ANTES DE ESCRIBIRLO.                                 *         
000900******************************************************************        
001000*  HISTORIAL DE CAMBIOS                                                   
001100*  FECHA      INIC TICKET    DESCRIPCION                                  
001200*  ---------- ---- --------- ---------------------------------            
001300*  14/03/1987 CAMS PPT-0001  CREACION DEL LAYOUT ORIGINAL.        PPT-0001
001400*  05/02/2004 PEDR PPT-0058  LONGITUD MAXIMA LLEVADA A 4000       PPT-0058
001500*                            POSICIONES, IGUAL QUE EL EXTRACTO            
001600*                            DE ENTRADA (VER PPTENT1).                    
001700******************************************************************        
001800 01  REG-SALHHJE.                                                         
001900     05  SAL-LINEA-TEXTO         PIC X(3990).                             
002000     05  FILLER                  PIC X(10).                               
