000100******************************************************************        
000200* FECHA       : 14/03/1987                                       *        
000300* PROGRAMADOR : CARLOS ALBERTO MEJIA SOSA (CAMS)                 *        
000400* APLICACION  : PRESUPUESTO MUNICIPAL                            *        
000500* PROGRAMA    : PPTOAGR1                                         *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : LEE UNO O VARIOS EXTRACTOS ANCHOS DE PRESUPUESTO *        
000800*             : MUNICIPAL (HAUSHALT), UNA COLUMNA POR TIPO DE    *        
000900*             : PRESUPUESTO Y ANIO, NORMALIZA EL SIGNO DE CADA   *        
001000*             : SALDO SEGUN EL RANGO DE LA CUENTA, DEPURA        *        
001100*             : PRESUPUESTOS REPETIDOS Y CUENTAS/PRESUPUESTOS EN *        
001200*             : CERO, Y ESCRIBE UN UNICO EXTRACTO CONSOLIDADO.   *        
001300* ARCHIVOS    : EXTHHJE=E (ENTRADA), SALHHJE=S (SALIDA)          *        
001400* ACCION (ES) : NO APLICA (CORRIDA UNICA POR EJECUCION)          *        
001500* INSTALADO   : 20/04/1987                                       *        
001600* BPM/RATIONAL: 100412                                           *        
001700* NOMBRE      : AGREGADOR DE PRESUPUESTO MUNICIPAL               *        
001800* DESCRIPCION : CONSOLIDACION DE EXTRACTOS DE HAUSHALT           *        
001900******************************************************************        
002000*                  H I S T O R I A L   D E   C A M B I O S       *        
002100******************************************************************        
002200*  FECHA      INIC TICKET    DESCRIPCION                                  
002300*  ---------- ---- --------- ----------------------------------           
002400*  14/03/1987 CAMS PPT-0001  VERSION ORIGINAL. LEE UN SOLO        PPT-0001
002500*                            EXTRACTO ANUAL DE SALDOS Y EMITE             
002600*                            REPORTE FIJO POR CUENTA.                     
002700*  02/09/1991 CAMS PPT-0014  SE REHACE PARA EL EXTRACTO ANCHO     PPT-0014
002800*                            (UNA COLUMNA POR TIPO/ANIO) Y SE             
002900*                            AGREGAN LAS TABLAS DE MUNICIPIO Y            
003000*                            PRODUCTO.                                    
003100*  11/11/1994 CAMS PPT-0021  SE AGREGAN LOS 4 RANGOS DE CUENTA    PPT-0021
003200*                            (INGRESO/EGRESO, OPERATIVO/                  
003300*                            INVERSION) Y LA NORMALIZACION DE             
003400*                            SIGNO AL PARSEAR EL SALDO.                   
003500*  19/06/1998 EEDR PPT-0033  AJUSTE Y2K: EL ANIO (HHJ) Y EL ANIO  PPT-0033
003600*                            DE LAS COLUMNAS DE SALDO SE TRATAN           
003700*                            SIEMPRE A 4 DIGITOS; SE REVISO TODA          
003800*                            LA ARITMETICA DE "ANIO ANTERIOR".            
003900*  30/01/2001 EEDR PPT-0041  SE AGREGA EL TIPO "UEBERTRAGEN AUS   PPT-0041
004000*                            VJ" Y EL SINONIMO ERGEBNIS=IST; SE           
004100*                            AGREGA EL ORDEN FIJO DE TIPOS EN LA          
004200*                            SALIDA (PLAN, IST, TRASLADO, RESTO).         
004300*  14/08/2002 EEDR PPT-0047  SE AGREGA "VORJAHR" COMO TOKEN DE    PPT-0047
004400*                            ANIO EN EL ENCABEZADO (ANIO = HHJ            
004500*                            MENOS 1).                                    
004600*  05/02/2004 PEDR PPT-0058  SE PERMITE CONCATENAR VARIOS         PPT-0058
004700*                            EXTRACTOS BAJO UN SOLO DD DE                 
004800*                            ENTRADA (VARIAS HOJAS, CADA UNA CON          
004900*                            SU PROPIO ENCABEZADO GKZ...).                
005000*  17/08/2007 PEDR PPT-0066  SE AGREGA LA DEPURACION FINAL:       PPT-0066
005100*                            PRESUPUESTOS REPETIDOS (MISMO                
005200*                            ANIO/TIPO Y MISMOS SALDOS), CUENTAS          
005300*                            SIEMPRE EN CERO Y PRESUPUESTOS QUE           
005400*                            QUEDAN COMPLETAMENTE EN CERO.                
005500*  11/03/2009 PEDR PPT-0072  ACUERDO CON EL AREA USUARIA: LA      PPT-0072
005600*                            CELDA DE SALDO SE FORMATEA "#.##0,00         
005700*                            EUR" / "-#.##0,00 EUR", CON EL               
005800*                            SUFIJO "EUR" EN LUGAR DEL SIMBOLO            
005900*                            EURO, PUES EL JUEGO DE CARACTERES            
006000*                            DEL DD DE SALIDA (Y DEL EDITOR DE            
006100*                            ESTA INSTALACION) NO REPRESENTA EL           
006200*                            SIMBOLO EURO. QUEDA ASENTADO COMO            
006300*                            EQUIVALENCIA APROBADA, NO COMO               
006400*                            PENDIENTE.                                   
006500*  19/07/2011 CAMS PPT-0074  SE PROMUEVEN A NIVEL 77 LOS ESCALARESPPT-0074
006600*                            SUELTOS QUE NO FORMAN TABLA NI               
006700*                            REGISTRO (WKS-NOMBRE-PROGRAMA, WKS-          
006800*                            COL-FIJAS, WKS-CANT-ORDEN-CTA),              
006900*                            SIGUIENDO EL ESTANDAR DE LA CASA             
007000*                            (VER TAMBIEN PPTTAB1).                       
007100******************************************************************        
007200 IDENTIFICATION DIVISION.                                                 
007300 PROGRAM-ID.                     PPTOAGR1.                                
007400 AUTHOR.                         CARLOS ALBERTO MEJIA SOSA.               
007500 INSTALLATION.                   BANCO INDUSTRIAL, S.A. -                 
007600                                  GERENCIA DE SISTEMAS.                   
007700 DATE-WRITTEN.                   14/03/1987.                              
007800 DATE-COMPILED.                                                           
007900 SECURITY.                       USO INTERNO - DEPARTAMENTO DE            
008000                                  SISTEMAS UNICAMENTE.                    
008100******************************************************************        
008200 ENVIRONMENT DIVISION.                                                    
008300 CONFIGURATION SECTION.                                                   
008400 SPECIAL-NAMES.                                                           
008500     C01 IS TOP-OF-FORM.                                                  
008600 INPUT-OUTPUT SECTION.                                                    
008700 FILE-CONTROL.                                                            
008800*    EXTRACTO(S) ANCHO(S) DE PRESUPUESTO MUNICIPAL DE ENTRADA.            
008900*    EL JCL PUEDE CONCATENAR VARIOS ARCHIVOS BAJO ESTE MISMO DD;          
009000*    CADA UNO ES UNA "HOJA" QUE TRAE SU PROPIO RENGLON GKZ...             
009100     SELECT EXTHHJE ASSIGN TO EXTHHJE                                     
009200            ORGANIZATION IS LINE SEQUENTIAL                               
009300            FILE STATUS  IS FS-EXTHHJE.                                   
009400*    EXTRACTO CONSOLIDADO DE SALIDA.                                      
009500     SELECT SALHHJE ASSIGN TO SALHHJE                                     
009600            ORGANIZATION IS LINE SEQUENTIAL                               
009700            FILE STATUS  IS FS-SALHHJE.                                   
009800******************************************************************        
009900 DATA DIVISION.                                                           
010000 FILE SECTION.                                                            
010100*   EXTRACTO(S) DE ENTRADA (HAUSHALT), UN RENGLON DE TEXTO.               
010200 FD  EXTHHJE                                                              
010300     LABEL RECORD IS STANDARD                                             
010400     DATA RECORD IS REG-EXTHHJE.                                          
010500     COPY PPTENT1.                                                        
010600*   EXTRACTO CONSOLIDADO DE SALIDA, UN RENGLON DE TEXTO.                  
010700 FD  SALHHJE                                                              
010800     LABEL RECORD IS STANDARD                                             
010900     DATA RECORD IS REG-SALHHJE.                                          
011000     COPY PPTSAL1.                                                        
011100******************************************************************        
011200 WORKING-STORAGE SECTION.                                                 
011300******************************************************************        
011400*               C O N T R O L   D E   A R C H I V O S            *        
011500******************************************************************        
011600 01  WKS-STATUS-ARCHIVOS.                                                 
011700     05  FS-EXTHHJE              PIC X(02) VALUE '00'.                    
011800     05  FS-SALHHJE              PIC X(02) VALUE '00'.                    
011900     05  FILLER                  PIC X(06) VALUE SPACES.                  
012000 77  WKS-NOMBRE-PROGRAMA     PIC X(08) VALUE 'PPTOAGR1'.                  
012100******************************************************************        
012200*      C O L U M N A S   F I J A S   D E L   E X T R A C T O     *        
012300******************************************************************        
012400*    LAS PRIMERAS 5 COLUMNAS DE TODA HOJA SON SIEMPRE, EN ESTE            
012500*    ORDEN: GKZ, HHJ, BUDGET, BEZEICHNUNG BUDGET, BEZEICHNUNG             
012600*    POSITION.  DE LA COLUMNA 6 EN ADELANTE VIENEN LAS COLUMNAS           
012700*    DE SALDO (VER PPT-0014).                                             
012800 77  WKS-COL-FIJAS           PIC 9(2) COMP VALUE 5.                       
012900******************************************************************        
013000*          T A B L A S   D E   T R A B A J O   ( C O P Y )       *        
013100******************************************************************        
013200 COPY PPTTAB1.                                                            
013300******************************************************************        
013400*   T A B L A   D E   O R D E N   D E   C U E N T A S   ( S A L )         
013500******************************************************************        
013600*   RESULTADO DE 410-ORDENAR-CUENTAS: EL INDICE DE LA CUENTA QUE          
013700*   VA EN CADA POSICION DEL RENGLON DE SALIDA.                            
013800 77  WKS-CANT-ORDEN-CTA      PIC 9(5) COMP VALUE ZERO.                    
013900 01  WKS-TAB-ORDEN-CTA.                                                   
014000     05  WKS-ORDEN-CTA OCCURS 6000 TIMES                                  
014100                       PIC 9(5) COMP VALUE ZERO.                          
014200     05  FILLER                  PIC X(02) VALUE SPACES.                  
014300******************************************************************        
014400*   T A B L A   D E   O R D E N   D E   P R E S U P U E S T O S  *        
014500******************************************************************        
014600*   RESULTADO DE 310-ORDENAR-PRESUPUESTOS: EL INDICE DEL                  
014700*   PRESUPUESTO QUE OCUPA CADA POSICION ORDENADA. TAMBIEN SIRVE           
014800*   PARA EL ORDEN DE LAS COLUMNAS DE SALIDA (MISMO ORDEN).                
014900 01  WKS-TAB-ORDEN-PPTO.                                                  
015000     05  WKS-ORDEN-PPTO OCCURS 100 TIMES                                  
015100                        PIC 9(3) COMP VALUE ZERO.                         
015200     05  FILLER                  PIC X(02) VALUE SPACES.                  
015300******************************************************************        
015400*          A R E A S   D E   C O M P A R A C I O N               *        
015500******************************************************************        
015600 01  WKS-COMPARACION.                                                     
015700     05  WKS-CMP-RESULTADO       PIC S9(1) VALUE ZERO.                    
015800     05  WKS-CMP-A-MAY           PIC X(80) VALUE SPACES.                  
015900     05  WKS-CMP-B-MAY           PIC X(80) VALUE SPACES.                  
016000*    "PARAMETROS" DE LAS RUTINAS DE ORDEN/COMPARACION DE 600.             
016100*    SE CARGAN CON MOVE ANTES DE CADA PERFORM (EL COMPILADOR DE           
016200*    ESTE SHOP NO ADMITE PERFORM ... USING SOBRE PARRAFOS).               
016300     05  WKS-PARM-A              PIC 9(5) COMP VALUE ZERO.                
016400     05  WKS-PARM-B              PIC 9(5) COMP VALUE ZERO.                
016500     05  WKS-PARM-TXT-A          PIC X(80) VALUE SPACES.                  
016600     05  WKS-PARM-TXT-B          PIC X(80) VALUE SPACES.                  
016700*    "PARAMETROS" DE 322-BUSCAR-SALDO-EN-OTRO-PPTO.                       
016800     05  PPTO-BUSCADO            PIC 9(3) COMP VALUE ZERO.                
016900     05  CTA-BUSCADA             PIC 9(5) COMP VALUE ZERO.                
017000     05  VALOR-BUSCADO           PIC S9(13)V9(2) VALUE ZERO.              
017100     05  FILLER                  PIC X(02) VALUE SPACES.                  
017200******************************************************************        
017300*   R E S U L T A D O S   D E   C L A S I F I C A C I O N        *        
017400******************************************************************        
017500*   225-PARSEAR-UN-ENCABEZADO DEJA AQUI EL TIPO/ANIO/VALIDEZ DE           
017600*   LA COLUMNA ANTES DE CARGARLOS EN WKS-TAB-ENCAB (VER PPT-0047).        
017700*   235-CLASIFICAR-CUENTA DEJA AQUI EL TIPO/SIGNO/PLANTIPO DE LA          
017800*   CUENTA SEGUN SU RANGO ANTES DE CARGARLOS EN WKS-TAB-CUENTAS.          
017900 01  WKS-CLASIFICACION.                                                   
018000     05  ENC-TIPO-IX-CALC         PIC 9(2) COMP VALUE ZERO.               
018100     05  ENC-ANIO-CALC            PIC 9(4) VALUE ZERO.                    
018200     05  ENC-VALIDA-CALC          PIC X(1) VALUE 'N'.                     
018300     05  WKS-TIPO-CUENTA-CALC     PIC 9(1) VALUE ZERO.                    
018400     05  WKS-SIGNO-CUENTA-CALC    PIC S9(1) VALUE ZERO.                   
018500     05  WKS-PLANTIPO-CUENTA-CALC PIC 9(1) VALUE ZERO.                    
018600     05  FILLER                  PIC X(02) VALUE SPACES.                  
018700*    ORDEN RELATIVO CALCULADO POR 610 PARA CADA TIPO DE PPTO.             
018800 01  WKS-TAB-ORDEN-TIPO.                                                  
018900     05  WKS-ORDEN-CALC-TIPO OCCURS 20 TIMES                              
019000                             PIC 9(2) COMP VALUE ZERO.                    
019100     05  FILLER                  PIC X(02) VALUE SPACES.                  
019200******************************************************************        
019300*          A R E A S   D E   D E P U R A C I O N                 *        
019400******************************************************************        
019500 01  WKS-DEPURACION.                                                      
019600     05  WKS-DEP-IGUALES         PIC X(1) VALUE 'N'.                      
019700         88  PPTO-IGUALES                 VALUE 'S'.                      
019800     05  WKS-DEP-TIENE-SALDO     PIC X(1) VALUE 'N'.                      
019900         88  CUENTA-TIENE-SALDO           VALUE 'S'.                      
020000     05  WKS-DEP-TODO-CERO       PIC X(1) VALUE 'N'.                      
020100         88  PPTO-TODO-CERO               VALUE 'S'.                      
020200     05  FILLER                  PIC X(02) VALUE SPACES.                  
020300******************************************************************        
020400*              L I T E R A L E S   D E   S A L I D A             *        
020500******************************************************************        
020600 01  WKS-LITERALES.                                                       
020700     05  WKS-TAB-CHAR            PIC X(1) VALUE X'09'.                    
020800     05  WKS-LIT-GKZ             PIC X(3) VALUE 'GKZ'.                    
020900     05  WKS-LIT-HHJ             PIC X(3) VALUE 'HHJ'.                    
021000     05  WKS-LIT-BUDGET          PIC X(6) VALUE 'Budget'.                 
021100     05  WKS-LIT-BEZ-BUDGET      PIC X(18)                                
021200                                 VALUE 'Bezeichnung Budget'.              
021300     05  WKS-LIT-BEZ-POSICION    PIC X(20)                                
021400                                 VALUE 'Bezeichnung Position'.            
021500     05  WKS-LIT-VORJAHR         PIC X(7) VALUE 'Vorjahr'.                
021600     05  WKS-LIT-ERGEBNIS        PIC X(8) VALUE 'Ergebnis'.               
021700     05  WKS-LIT-IST             PIC X(3) VALUE 'Ist'.                    
021800     05  FILLER                  PIC X(02) VALUE SPACES.                  
021900******************************************************************        
022000 PROCEDURE DIVISION.                                                      
022100******************************************************************        
022200*               S E C C I O N    P R I N C I P A L               *        
022300******************************************************************        
022400 000-PRINCIPAL SECTION.                                                   
022500     PERFORM 100-APERTURA-ARCHIVOS                                        
022600     PERFORM 110-CARGA-TIPOS-FIJOS                                        
022700     PERFORM 210-PROCESAR-RENGLON UNTIL FIN-EXTRACTO                      
022800     PERFORM 300-DEPURAR-PRESUPUESTOS                                     
022900     PERFORM 400-GENERAR-SALIDA                                           
023000     PERFORM 500-ESTADISTICAS                                             
023100     PERFORM 600-CIERRE-ARCHIVOS                                          
023200     STOP RUN.                                                            
023300 000-PRINCIPAL-E. EXIT.                                                   
023400                                                                          
023500******************************************************************        
023600 100-APERTURA-ARCHIVOS SECTION.                                           
023700     OPEN INPUT  EXTHHJE                                                  
023800     OPEN OUTPUT SALHHJE                                                  
023900     IF FS-EXTHHJE NOT = '00'                                             
024000        DISPLAY '*** ERROR AL ABRIR EXTHHJE, STATUS: '                    
024100                FS-EXTHHJE UPON CONSOLE                                   
024200        MOVE 91 TO RETURN-CODE                                            
024300        PERFORM 600-CIERRE-ARCHIVOS                                       
024400        STOP RUN                                                          
024500     END-IF                                                               
024600     IF FS-SALHHJE NOT = '00'                                             
024700        DISPLAY '*** ERROR AL ABRIR SALHHJE, STATUS: '                    
024800                FS-SALHHJE UPON CONSOLE                                   
024900        MOVE 91 TO RETURN-CODE                                            
025000        PERFORM 600-CIERRE-ARCHIVOS                                       
025100        STOP RUN                                                          
025200     END-IF                                                               
025300     PERFORM 211-LEER-RENGLON.                                            
025400 100-APERTURA-ARCHIVOS-E. EXIT.                                           
025500                                                                          
025600*    CARGA LOS 3 TIPOS DE PRESUPUESTO CONOCIDOS, EN SU ORDEN              
025700*    FIJO DE SALIDA. VER PPT-0041.                                        
025800 110-CARGA-TIPOS-FIJOS SECTION.                                           
025900     PERFORM 111-CARGAR-UN-TIPO-FIJO THRU                                 
026000             111-CARGAR-UN-TIPO-FIJO-E                                    
026100             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3.                   
026200 110-CARGA-TIPOS-FIJOS-E. EXIT.                                           
026300                                                                          
026400 111-CARGAR-UN-TIPO-FIJO SECTION.                                         
026500     ADD 1 TO WKS-CANT-TIPOS-PPTO                                         
026600     MOVE TIPO-FIJO-NOMBRE (WKS-I)                                        
026700                         TO TIPO-NOMBRE (WKS-CANT-TIPOS-PPTO)             
026800     MOVE WKS-I          TO TIPO-ORDEN-FIJO                               
026900                            (WKS-CANT-TIPOS-PPTO).                        
027000 111-CARGAR-UN-TIPO-FIJO-E. EXIT.                                         
027100                                                                          
027200******************************************************************        
027300*     L E C T U R A   Y   C L A S I F I C A C I O N   D E        *        
027400*                    U N   R E N G L O N                         *        
027500******************************************************************        
027600 210-PROCESAR-RENGLON SECTION.                                            
027700     ADD 1 TO WKS-CTR-RENGLONES-LEIDOS                                    
027800     PERFORM 212-PARTIR-COLUMNAS                                          
027900     IF WKS-CANT-COLUMNAS > WKS-COL-FIJAS AND                             
028000        COL-TEXTO (1) = WKS-LIT-GKZ                                       
028100        ADD 1 TO WKS-CTR-ENCABEZADOS                                      
028200        PERFORM 220-PROCESAR-ENCABEZADO                                   
028300     ELSE                                                                 
028400        IF WKS-CANT-COLUMNAS > WKS-COL-FIJAS AND                          
028500           COL-TEXTO (1) NOT = WKS-LIT-GKZ AND                            
028600           COL-TEXTO (1) NOT = SPACES                                     
028700           PERFORM 230-PROCESAR-DATOS                                     
028800        ELSE                                                              
028900           ADD 1 TO WKS-CTR-RENGLONES-OMITIDOS                            
029000        END-IF                                                            
029100     END-IF                                                               
029200     PERFORM 211-LEER-RENGLON.                                            
029300 210-PROCESAR-RENGLON-E. EXIT.                                            
029400                                                                          
029500 211-LEER-RENGLON SECTION.                                                
029600     READ EXTHHJE                                                         
029700          AT END                                                          
029800             MOVE 'S' TO WKS-FIN-EXTRACTO                                 
029900     END-READ.                                                            
030000 211-LEER-RENGLON-E. EXIT.                                                
030100                                                                          
030200*    PARTE EXT-LINEA-TEXTO EN COLUMNAS SEPARADAS POR TABULADOR.           
030300 212-PARTIR-COLUMNAS SECTION.                                             
030400     MOVE ZERO TO WKS-CANT-COLUMNAS                                       
030500     MOVE SPACES TO WKS-TAB-COLUMNAS                                      
030600     UNSTRING EXT-LINEA-TEXTO DELIMITED BY WKS-TAB-CHAR                   
030700        INTO COL-TEXTO (1)  COL-TEXTO (2)  COL-TEXTO (3)                  
030800             COL-TEXTO (4)  COL-TEXTO (5)  COL-TEXTO (6)                  
030900             COL-TEXTO (7)  COL-TEXTO (8)  COL-TEXTO (9)                  
031000             COL-TEXTO (10) COL-TEXTO (11) COL-TEXTO (12)                 
031100             COL-TEXTO (13) COL-TEXTO (14) COL-TEXTO (15)                 
031200             COL-TEXTO (16) COL-TEXTO (17) COL-TEXTO (18)                 
031300             COL-TEXTO (19) COL-TEXTO (20) COL-TEXTO (21)                 
031400             COL-TEXTO (22) COL-TEXTO (23) COL-TEXTO (24)                 
031500             COL-TEXTO (25) COL-TEXTO (26) COL-TEXTO (27)                 
031600             COL-TEXTO (28) COL-TEXTO (29) COL-TEXTO (30)                 
031700             COL-TEXTO (31) COL-TEXTO (32) COL-TEXTO (33)                 
031800             COL-TEXTO (34) COL-TEXTO (35) COL-TEXTO (36)                 
031900             COL-TEXTO (37) COL-TEXTO (38) COL-TEXTO (39)                 
032000             COL-TEXTO (40) COL-TEXTO (41) COL-TEXTO (42)                 
032100             COL-TEXTO (43) COL-TEXTO (44) COL-TEXTO (45)                 
032200             COL-TEXTO (46) COL-TEXTO (47) COL-TEXTO (48)                 
032300             COL-TEXTO (49) COL-TEXTO (50) COL-TEXTO (51)                 
032400             COL-TEXTO (52) COL-TEXTO (53) COL-TEXTO (54)                 
032500             COL-TEXTO (55) COL-TEXTO (56) COL-TEXTO (57)                 
032600             COL-TEXTO (58) COL-TEXTO (59) COL-TEXTO (60)                 
032700        TALLYING IN WKS-CANT-COLUMNAS                                     
032800     END-UNSTRING.                                                        
032900 212-PARTIR-COLUMNAS-E. EXIT.                                             
033000                                                                          
033100******************************************************************        
033200*          P R O C E S O   D E L   E N C A B E Z A D O           *        
033300******************************************************************        
033400*    RECONSTRUYE WKS-TAB-ENCAB PARA LA HOJA QUE COMIENZA EN ESTE          
033500*    RENGLON. UNA HOJA NUEVA REEMPLAZA POR COMPLETO EL                    
033600*    ENCABEZADO ANTERIOR.                                                 
033700 220-PROCESAR-ENCABEZADO SECTION.                                         
033800     MOVE ZERO TO WKS-CANT-ENCAB                                          
033900     PERFORM 226-PROCESAR-COLUMNA-ENCAB THRU                              
034000             226-PROCESAR-COLUMNA-ENCAB-E                                 
034100             VARYING WKS-J FROM 6 BY 1                                    
034200             UNTIL WKS-J > WKS-CANT-COLUMNAS.                             
034300 220-PROCESAR-ENCABEZADO-E. EXIT.                                         
034400                                                                          
034500 226-PROCESAR-COLUMNA-ENCAB SECTION.                                      
034600     MOVE COL-TEXTO (WKS-J) TO WKS-ENC-TEXTO                              
034700     PERFORM 221-PARSEAR-UN-ENCABEZADO                                    
034800     ADD 1 TO WKS-CANT-ENCAB                                              
034900     MOVE ENC-TIPO-IX-CALC  TO ENC-TIPO-IX (WKS-CANT-ENCAB)               
035000     MOVE ENC-ANIO-CALC     TO ENC-ANIO    (WKS-CANT-ENCAB)               
035100     MOVE ENC-VALIDA-CALC   TO ENC-VALIDA  (WKS-CANT-ENCAB).              
035200 226-PROCESAR-COLUMNA-ENCAB-E. EXIT.                                      
035300                                                                          
035400*    ANALIZA UN TITULO DE COLUMNA DE SALDO: "<TIPO> [ANIO |               
035500*    VORJAHR]". DEJA EL RESULTADO EN ENC-TIPO-IX-CALC /                   
035600*    ENC-ANIO-CALC / ENC-VALIDA-CALC.  VER PPT-0047 (VORJAHR).            
035700 221-PARSEAR-UN-ENCABEZADO SECTION.                                       
035800     MOVE ZERO  TO ENC-TIPO-IX-CALC ENC-ANIO-CALC                         
035900     MOVE 'N'   TO ENC-VALIDA-CALC WKS-ENC-TIENE-ANIO                     
036000                   WKS-ENC-ES-VORJAHR                                     
036100     PERFORM 222-RECORTAR-DERECHA                                         
036200     MOVE ZERO TO WKS-ENC-LONG                                            
036300     INSPECT WKS-ENC-TEXTO TALLYING WKS-ENC-LONG                          
036400             FOR CHARACTERS BEFORE INITIAL SPACES                         
036500     IF WKS-ENC-LONG = ZERO                                               
036600        GO TO 221-PARSEAR-UN-ENCABEZADO-E                                 
036700     END-IF                                                               
036800*    ULTIMO TOKEN = "VORJAHR"?                                            
036900     IF WKS-ENC-LONG >= 7 AND                                             
037000        WKS-ENC-TEXTO (WKS-ENC-LONG - 6 : 7) = WKS-LIT-VORJAHR            
037100        MOVE 'S' TO WKS-ENC-ES-VORJAHR                                    
037200        COMPUTE WKS-ENC-LONG = WKS-ENC-LONG - 7                           
037300        PERFORM 223-ANIO-DE-VORJAHR                                       
037400     ELSE                                                                 
037500*    ULTIMOS 4 CARACTERES SON DIGITOS?                                    
037600        IF WKS-ENC-LONG >= 4                                              
037700           PERFORM 224-VERIFICAR-4-DIGITOS                                
037800        END-IF                                                            
037900     END-IF                                                               
038000     PERFORM 225-QUITAR-ESPACIOS-FINALES                                  
038100     IF WKS-ENC-LONG = ZERO                                               
038200        GO TO 221-PARSEAR-UN-ENCABEZADO-E                                 
038300     END-IF                                                               
038400     MOVE WKS-ENC-TEXTO (1 : WKS-ENC-LONG) TO WKS-ENC-TIPO-NOMBRE         
038500     IF WKS-ENC-LONG < 40                                                 
038600        MOVE SPACES TO WKS-ENC-TIPO-NOMBRE (WKS-ENC-LONG + 1 : )          
038700     END-IF                                                               
038800     IF NOT ENC-TIENE-ANIO AND NOT ENC-ES-VORJAHR                         
038900        IF HHJ-PRESENTE                                                   
039000           MOVE WKS-HHJ-NUM TO ENC-ANIO-CALC                              
039100           MOVE 'S'         TO WKS-ENC-TIENE-ANIO                         
039200        END-IF                                                            
039300     END-IF                                                               
039400     IF NOT ENC-TIENE-ANIO                                                
039500        GO TO 221-PARSEAR-UN-ENCABEZADO-E                                 
039600     END-IF                                                               
039700     PERFORM 640-INTERNAR-TIPO-PPTO                                       
039800     MOVE WKS-TIPO-IX  TO ENC-TIPO-IX-CALC                                
039900     MOVE 'S'          TO ENC-VALIDA-CALC.                                
040000 221-PARSEAR-UN-ENCABEZADO-E. EXIT.                                       
040100                                                                          
040200*    QUITA ESPACIOS A LA IZQUIERDA DE WKS-ENC-TEXTO.                      
040300 222-RECORTAR-DERECHA SECTION.                                            
040400     PERFORM 227-AVANZAR-ESPACIO THRU 227-AVANZAR-ESPACIO-E               
040500             VARYING WKS-K FROM 1 BY 1                                    
040600             UNTIL WKS-K > 80 OR                                          
040700                   WKS-ENC-TEXTO (WKS-K : 1) NOT = SPACE                  
040800     IF WKS-K > 1 AND WKS-K <= 80                                         
040900        MOVE WKS-ENC-TEXTO (WKS-K : ) TO WKS-ENC-TEXTO                    
041000     END-IF.                                                              
041100 222-RECORTAR-DERECHA-E. EXIT.                                            
041200                                                                          
041300 227-AVANZAR-ESPACIO SECTION.                                             
041400     CONTINUE.                                                            
041500 227-AVANZAR-ESPACIO-E. EXIT.                                             
041600                                                                          
041700*    "VORJAHR" ENCONTRADO: EL ANIO ES HHJ - 1 (SI HHJ VIENE).             
041800 223-ANIO-DE-VORJAHR SECTION.                                             
041900     IF HHJ-PRESENTE                                                      
042000        COMPUTE ENC-ANIO-CALC = WKS-HHJ-NUM - 1                           
042100        MOVE 'S' TO WKS-ENC-TIENE-ANIO                                    
042200     END-IF.                                                              
042300 223-ANIO-DE-VORJAHR-E. EXIT.                                             
042400                                                                          
042500*    SI LOS ULTIMOS 4 CARACTERES DEL TEXTO SON DIGITOS, ESE ES            
042600*    EL ANIO EXPLICITO DE LA COLUMNA.                                     
042700 224-VERIFICAR-4-DIGITOS SECTION.                                         
042800     IF WKS-ENC-TEXTO (WKS-ENC-LONG - 3 : 1) IS NUMERIC AND               
042900        WKS-ENC-TEXTO (WKS-ENC-LONG - 2 : 1) IS NUMERIC AND               
043000        WKS-ENC-TEXTO (WKS-ENC-LONG - 1 : 1) IS NUMERIC AND               
043100        WKS-ENC-TEXTO (WKS-ENC-LONG     : 1) IS NUMERIC                   
043200        MOVE WKS-ENC-TEXTO (WKS-ENC-LONG - 3 : 4)                         
043300                                      TO WKS-ENC-ANIO                     
043400        MOVE WKS-ENC-ANIO             TO ENC-ANIO-CALC                    
043500        MOVE 'S'                      TO WKS-ENC-TIENE-ANIO               
043600        COMPUTE WKS-ENC-LONG = WKS-ENC-LONG - 4                           
043700     END-IF.                                                              
043800 224-VERIFICAR-4-DIGITOS-E. EXIT.                                         
043900                                                                          
044000*    QUITA LOS ESPACIOS QUE HAYAN QUEDADO AL FINAL DEL TIPO               
044100*    DESPUES DE RECORTAR EL TOKEN DE ANIO / VORJAHR.                      
044200 225-QUITAR-ESPACIOS-FINALES SECTION.                                     
044300     PERFORM 228-RETROCEDER-ESPACIO THRU 228-RETROCEDER-ESPACIO-E         
044400             VARYING WKS-ENC-LONG FROM WKS-ENC-LONG BY -1                 
044500             UNTIL WKS-ENC-LONG = ZERO OR                                 
044600                   WKS-ENC-TEXTO (WKS-ENC-LONG : 1) NOT = SPACE.          
044700 225-QUITAR-ESPACIOS-FINALES-E. EXIT.                                     
044800                                                                          
044900 228-RETROCEDER-ESPACIO SECTION.                                          
045000     CONTINUE.                                                            
045100 228-RETROCEDER-ESPACIO-E. EXIT.                                          
045200                                                                          
045300******************************************************************        
045400*            P R O C E S O   D E   U N   R E N G L O N           *        
045500*                    D E   D A T O S                             *        
045600******************************************************************        
045700 230-PROCESAR-DATOS SECTION.                                              
045800     MOVE 'N' TO WKS-RENGLON-VALIDO                                       
045900     PERFORM 231-PARSEAR-PRODUCTO                                         
046000     IF RENGLON-VALIDO                                                    
046100        PERFORM 234-PARSEAR-POSICION                                      
046200     END-IF                                                               
046300     IF RENGLON-VALIDO                                                    
046400        PERFORM 240-PROCESAR-COLUMNAS-SALDO                               
046500     ELSE                                                                 
046600        ADD 1 TO WKS-CTR-RENGLONES-OMITIDOS                               
046700     END-IF.                                                              
046800 230-PROCESAR-DATOS-E. EXIT.                                              
046900                                                                          
047000*    VALIDA GKZ Y BUDGET, E INTERNA MUNICIPIO Y PRODUCTO.                 
047100 231-PARSEAR-PRODUCTO SECTION.                                            
047200     MOVE COL-TEXTO (1) TO WKS-GKZ-TXT                                    
047300     MOVE COL-TEXTO (2) TO WKS-HHJ-TXT                                    
047400     MOVE COL-TEXTO (3) TO WKS-BUDGET-TXT                                 
047500     MOVE COL-TEXTO (4) TO WKS-BEZ-BUDGET                                 
047600     MOVE 'N' TO WKS-HHJ-PRESENTE                                         
047700     IF WKS-HHJ-TXT NOT = SPACES AND WKS-HHJ-TXT IS NUMERIC               
047800        MOVE WKS-HHJ-TXT TO WKS-HHJ-NUM                                   
047900        MOVE 'S'         TO WKS-HHJ-PRESENTE                              
048000     END-IF                                                               
048100     IF WKS-GKZ-TXT = SPACES OR WKS-BUDGET-TXT = SPACES                   
048200        MOVE 'N' TO WKS-RENGLON-VALIDO                                    
048300     ELSE                                                                 
048400        IF WKS-GKZ-TXT IS NUMERIC AND WKS-BUDGET-TXT IS NUMERIC           
048500           MOVE WKS-GKZ-TXT    TO WKS-GKZ-NUM                             
048600           MOVE WKS-BUDGET-TXT TO WKS-BUDGET-NUM                          
048700           PERFORM 232-INTERNAR-MUNICIPIO                                 
048800           PERFORM 233-INTERNAR-PRODUCTO                                  
048900           MOVE 'S' TO WKS-RENGLON-VALIDO                                 
049000        ELSE                                                              
049100           MOVE 'N' TO WKS-RENGLON-VALIDO                                 
049200        END-IF                                                            
049300     END-IF.                                                              
049400 231-PARSEAR-PRODUCTO-E. EXIT.                                            
049500                                                                          
049600*    BUSQUEDA/ALTA DE MUNICIPIO POR GKZ (INTERN POR ID ENTERO).           
049700 232-INTERNAR-MUNICIPIO SECTION.                                          
049800     MOVE 'N' TO WKS-ENCONTRADO                                           
049900     PERFORM 237-BUSCAR-MUNICIPIO THRU 237-BUSCAR-MUNICIPIO-E             
050000             VARYING WKS-I FROM 1 BY 1                                    
050100             UNTIL WKS-I > WKS-CANT-MUNICIPIOS                            
050200     IF NOT SE-ENCONTRO                                                   
050300        ADD 1 TO WKS-CANT-MUNICIPIOS                                      
050400        MOVE WKS-GKZ-NUM TO MUN-GKZ (WKS-CANT-MUNICIPIOS)                 
050500        MOVE WKS-CANT-MUNICIPIOS TO WKS-MUN-IX                            
050600     END-IF.                                                              
050700 232-INTERNAR-MUNICIPIO-E. EXIT.                                          
050800                                                                          
050900 237-BUSCAR-MUNICIPIO SECTION.                                            
051000     IF MUN-GKZ (WKS-I) = WKS-GKZ-NUM                                     
051100        MOVE WKS-I TO WKS-MUN-IX                                          
051200        MOVE 'S'   TO WKS-ENCONTRADO                                      
051300        MOVE WKS-CANT-MUNICIPIOS TO WKS-I                                 
051400     END-IF.                                                              
051500 237-BUSCAR-MUNICIPIO-E. EXIT.                                            
051600                                                                          
051700*    BUSQUEDA/ALTA DE PRODUCTO POR (MUNICIPIO, ID). LA                    
051800*    DESCRIPCION SE ACTUALIZA CON LA ULTIMA HOJA LEIDA.                   
051900 233-INTERNAR-PRODUCTO SECTION.                                           
052000     MOVE 'N' TO WKS-ENCONTRADO                                           
052100     PERFORM 238-BUSCAR-PRODUCTO THRU 238-BUSCAR-PRODUCTO-E               
052200             VARYING WKS-I FROM 1 BY 1                                    
052300             UNTIL WKS-I > WKS-CANT-PRODUCTOS                             
052400     IF NOT SE-ENCONTRO                                                   
052500        ADD 1 TO WKS-CANT-PRODUCTOS                                       
052600        MOVE WKS-MUN-IX     TO PROD-MUN-IX (WKS-CANT-PRODUCTOS)           
052700        MOVE WKS-BUDGET-NUM TO PROD-ID     (WKS-CANT-PRODUCTOS)           
052800        MOVE WKS-CANT-PRODUCTOS TO WKS-PROD-IX                            
052900     END-IF                                                               
053000     MOVE WKS-BEZ-BUDGET TO PROD-DESCRIPCION (WKS-PROD-IX).               
053100 233-INTERNAR-PRODUCTO-E. EXIT.                                           
053200                                                                          
053300 238-BUSCAR-PRODUCTO SECTION.                                             
053400     IF PROD-MUN-IX (WKS-I) = WKS-MUN-IX AND                              
053500        PROD-ID     (WKS-I) = WKS-BUDGET-NUM                              
053600        MOVE WKS-I TO WKS-PROD-IX                                         
053700        MOVE 'S'   TO WKS-ENCONTRADO                                      
053800        MOVE WKS-CANT-PRODUCTOS TO WKS-I                                  
053900     END-IF.                                                              
054000 238-BUSCAR-PRODUCTO-E. EXIT.                                             
054100                                                                          
054200*    PARTE "BEZEICHNUNG POSITION" EN ID (DIGITOS INICIALES) Y             
054300*    DESCRIPCION (RESTO), E INTERNA/CLASIFICA LA CUENTA.                  
054400 234-PARSEAR-POSICION SECTION.                                            
054500     MOVE COL-TEXTO (5) TO WKS-BEZ-POSICION                               
054600     MOVE ZERO TO WKS-K                                                   
054700     PERFORM 239-AVANZAR-1-CARACTER THRU 239-AVANZAR-1-CARACTER-E         
054800             VARYING WKS-J FROM 1 BY 1                                    
054900             UNTIL WKS-J > 80 OR                                          
055000                   WKS-BEZ-POSICION (WKS-J : 1) NOT = SPACE               
055100     MOVE ZERO TO WKS-POS-ID-NUM                                          
055200     MOVE SPACES TO WKS-POS-ID-TXT                                        
055300     PERFORM 239-AVANZAR-1-CARACTER THRU 239-AVANZAR-1-CARACTER-E         
055400             VARYING WKS-K FROM WKS-J BY 1                                
055500             UNTIL WKS-K > 80 OR                                          
055600                   WKS-BEZ-POSICION (WKS-K : 1) NOT NUMERIC               
055700     IF WKS-K = WKS-J                                                     
055800        MOVE 'N' TO WKS-RENGLON-VALIDO                                    
055900     ELSE                                                                 
056000        MOVE WKS-BEZ-POSICION (WKS-J : WKS-K - WKS-J)                     
056100                               TO WKS-POS-ID-TXT                          
056200        MOVE WKS-POS-ID-TXT   TO WKS-POS-ID-NUM                           
056300        PERFORM 239-AVANZAR-1-CARACTER THRU                               
056400                239-AVANZAR-1-CARACTER-E                                  
056500                VARYING WKS-J FROM WKS-K BY 1                             
056600                UNTIL WKS-J > 80 OR                                       
056700                      WKS-BEZ-POSICION (WKS-J : 1) NOT = SPACE            
056800        MOVE SPACES TO WKS-POS-DESC                                       
056900        IF WKS-J <= 80                                                    
057000           MOVE WKS-BEZ-POSICION (WKS-J : ) TO WKS-POS-DESC               
057100        END-IF                                                            
057200        MOVE 'S' TO WKS-RENGLON-VALIDO                                    
057300        PERFORM 235-CLASIFICAR-CUENTA                                     
057400        IF WKS-RENGLON-VALIDO = 'S'                                       
057500           PERFORM 236-INTERNAR-CUENTA                                    
057600        END-IF                                                            
057700     END-IF.                                                              
057800 234-PARSEAR-POSICION-E. EXIT.                                            
057900                                                                          
058000*    CUERPO VACIO: SOLO AVANZA EL INDICE, LA CONDICION DE PARO LA         
058100*    EVALUA EL PERFORM VARYING QUE LO INVOCA.                             
058200 239-AVANZAR-1-CARACTER SECTION.                                          
058300     CONTINUE.                                                            
058400 239-AVANZAR-1-CARACTER-E. EXIT.                                          
058500                                                                          
058600*    CLASIFICA LA CUENTA POR RANGO DE ID (VER PPT-0021). SI NO            
058700*    CAE EN NINGUN RANGO, EL RENGLON SE DESCARTA (NO DEBERIA              
058800*    OCURRIR CON DATOS VALIDOS).                                          
058900 235-CLASIFICAR-CUENTA SECTION.                                           
059000     EVALUATE TRUE                                                        
059100        WHEN WKS-POS-ID-NUM >= WKS-RANGO-DESDE (1) AND                    
059200             WKS-POS-ID-NUM <= WKS-RANGO-HASTA (1)                        
059300             MOVE 1 TO WKS-TIPO-CUENTA-CALC                               
059400             MOVE 1 TO WKS-SIGNO-CUENTA-CALC                              
059500             MOVE 1 TO WKS-PLANTIPO-CUENTA-CALC                           
059600        WHEN WKS-POS-ID-NUM >= WKS-RANGO-DESDE (2) AND                    
059700             WKS-POS-ID-NUM <= WKS-RANGO-HASTA (2)                        
059800             MOVE 2  TO WKS-TIPO-CUENTA-CALC                              
059900             MOVE -1 TO WKS-SIGNO-CUENTA-CALC                             
060000             MOVE 1  TO WKS-PLANTIPO-CUENTA-CALC                          
060100        WHEN WKS-POS-ID-NUM >= WKS-RANGO-DESDE (3) AND                    
060200             WKS-POS-ID-NUM <= WKS-RANGO-HASTA (3)                        
060300             MOVE 3 TO WKS-TIPO-CUENTA-CALC                               
060400             MOVE 1 TO WKS-SIGNO-CUENTA-CALC                              
060500             MOVE 2 TO WKS-PLANTIPO-CUENTA-CALC                           
060600        WHEN WKS-POS-ID-NUM >= WKS-RANGO-DESDE (4) AND                    
060700             WKS-POS-ID-NUM <= WKS-RANGO-HASTA (4)                        
060800             MOVE 4  TO WKS-TIPO-CUENTA-CALC                              
060900             MOVE -1 TO WKS-SIGNO-CUENTA-CALC                             
061000             MOVE 2  TO WKS-PLANTIPO-CUENTA-CALC                          
061100        WHEN OTHER                                                        
061200             DISPLAY '*** CUENTA FUERA DE RANGO, SE OMITE: '              
061300                     WKS-POS-ID-NUM ' (DIGITO INICIAL '                   
061400                     WKS-POS-ID-RANGO ')' UPON CONSOLE                    
061500             MOVE 'N' TO WKS-RENGLON-VALIDO                               
061600     END-EVALUATE.                                                        
061700 235-CLASIFICAR-CUENTA-E. EXIT.                                           
061800                                                                          
061900*    BUSQUEDA/ALTA DE CUENTA POR (PRODUCTO, ID). EL COMENTARIO            
062000*    SIEMPRE QUEDA EN BLANCO (CAMPO RESERVADO, VER PPTTAB1).              
062100 236-INTERNAR-CUENTA SECTION.                                             
062200     MOVE 'N' TO WKS-ENCONTRADO                                           
062300     PERFORM 245-BUSCAR-CUENTA THRU 245-BUSCAR-CUENTA-E                   
062400             VARYING WKS-I FROM 1 BY 1                                    
062500             UNTIL WKS-I > WKS-CANT-CUENTAS                               
062600     IF NOT SE-ENCONTRO                                                   
062700        ADD 1 TO WKS-CANT-CUENTAS                                         
062800        MOVE WKS-PROD-IX   TO CTA-PROD-IX (WKS-CANT-CUENTAS)              
062900        MOVE WKS-POS-ID-NUM TO CTA-ID     (WKS-CANT-CUENTAS)              
063000        MOVE SPACES        TO CTA-COMENTARIO (WKS-CANT-CUENTAS)           
063100        MOVE WKS-CANT-CUENTAS TO WKS-CTA-IX                               
063200     END-IF                                                               
063300     MOVE WKS-POS-DESC             TO CTA-DESCRIPCION (WKS-CTA-IX)        
063400     MOVE WKS-TIPO-CUENTA-CALC     TO CTA-TIPO        (WKS-CTA-IX)        
063500     MOVE WKS-SIGNO-CUENTA-CALC    TO CTA-SIGNO       (WKS-CTA-IX)        
063600     MOVE WKS-PLANTIPO-CUENTA-CALC TO CTA-PLANTIPO   (WKS-CTA-IX).        
063700 236-INTERNAR-CUENTA-E. EXIT.                                             
063800                                                                          
063900 245-BUSCAR-CUENTA SECTION.                                               
064000     IF CTA-PROD-IX (WKS-I) = WKS-PROD-IX AND                             
064100        CTA-ID      (WKS-I) = WKS-POS-ID-NUM                              
064200        MOVE WKS-I TO WKS-CTA-IX                                          
064300        MOVE 'S'   TO WKS-ENCONTRADO                                      
064400        MOVE WKS-CANT-CUENTAS TO WKS-I                                    
064500     END-IF.                                                              
064600 245-BUSCAR-CUENTA-E. EXIT.                                               
064700                                                                          
064800******************************************************************        
064900*      P R O C E S O   D E   L A S   C O L U M N A S   D E       *        
065000*                        S A L D O                               *        
065100******************************************************************        
065200 240-PROCESAR-COLUMNAS-SALDO SECTION.                                     
065300     PERFORM 246-PROCESAR-UNA-COLUMNA-SALDO THRU                          
065400             246-PROCESAR-UNA-COLUMNA-SALDO-E                             
065500             VARYING WKS-J FROM 6 BY 1                                    
065600             UNTIL WKS-J > WKS-CANT-COLUMNAS.                             
065700 240-PROCESAR-COLUMNAS-SALDO-E. EXIT.                                     
065800                                                                          
065900 246-PROCESAR-UNA-COLUMNA-SALDO SECTION.                                  
066000     MOVE WKS-J - WKS-COL-FIJAS TO WKS-K                                  
066100     IF WKS-K <= WKS-CANT-ENCAB                                           
066200        IF COLUMNA-VALIDA (WKS-K)                                         
066300           MOVE COL-TEXTO (WKS-J) TO WKS-VALOR-TEXTO                      
066400           PERFORM 241-CONVERTIR-VALOR                                    
066500           IF VALOR-CONVERTIDO                                            
066600              PERFORM 242-INTERNAR-PRESUPUESTO                            
066700              PERFORM 243-ACTUALIZAR-SALDO                                
066800           ELSE                                                           
066900              ADD 1 TO WKS-CTR-COLUMNAS-OMITIDAS                          
067000           END-IF                                                         
067100        ELSE                                                              
067200           ADD 1 TO WKS-CTR-COLUMNAS-OMITIDAS                             
067300        END-IF                                                            
067400     END-IF.                                                              
067500 246-PROCESAR-UNA-COLUMNA-SALDO-E. EXIT.                                  
067600                                                                          
067700*    CONVIERTE EL TEXTO CRUDO DE UNA CELDA DE SALDO A                     
067800*    S9(13)V9(2), TRUNCANDO A 2 DECIMALES SI TRAJERA MAS, Y               
067900*    NORMALIZA EL SIGNO SEGUN LA CUENTA (VER PPT-0021). SI LA             
068000*    CELDA VIENE VACIA O NO ES NUMERICA, LA COLUMNA SE OMITE.             
068100 241-CONVERTIR-VALOR SECTION.                                             
068200     MOVE 'N' TO WKS-VALOR-OK                                             
068300     MOVE ZERO TO WKS-VALOR-CRUDO WKS-VALOR-ENTERO                        
068400                  WKS-VALOR-DECIMAL                                       
068500     MOVE 'N' TO WKS-VALOR-NEGATIVO                                       
068600     IF WKS-VALOR-TEXTO = SPACES                                          
068700        GO TO 241-CONVERTIR-VALOR-E                                       
068800     END-IF                                                               
068900     PERFORM 244-DESCOMPONER-VALOR-TEXTO                                  
069000     IF NOT VALOR-CONVERTIDO                                              
069100        GO TO 241-CONVERTIR-VALOR-E                                       
069200     END-IF                                                               
069300     COMPUTE WKS-VALOR-CRUDO =                                            
069400             WKS-VALOR-ENTERO + (WKS-VALOR-DECIMAL / 100)                 
069500     IF VALOR-ES-NEGATIVO                                                 
069600        COMPUTE WKS-VALOR-CRUDO = WKS-VALOR-CRUDO * -1                    
069700     END-IF                                                               
069800     IF CTA-SIGNO (WKS-CTA-IX) < 0                                        
069900        COMPUTE WKS-VALOR-NORMALIZADO = WKS-VALOR-CRUDO * -1              
070000     ELSE                                                                 
070100        MOVE WKS-VALOR-CRUDO TO WKS-VALOR-NORMALIZADO                     
070200     END-IF                                                               
070300     MOVE 'S' TO WKS-VALOR-OK.                                            
070400 241-CONVERTIR-VALOR-E. EXIT.                                             
070500                                                                          
070600*    BUSQUEDA/ALTA DE PRESUPUESTO POR (ANIO, TIPO).                       
070700 242-INTERNAR-PRESUPUESTO SECTION.                                        
070800     MOVE ENC-TIPO-IX (WKS-K) TO WKS-TIPO-IX                              
070900     MOVE 'N' TO WKS-ENCONTRADO                                           
071000     PERFORM 247-BUSCAR-PRESUPUESTO THRU 247-BUSCAR-PRESUPUESTO-E         
071100             VARYING WKS-I FROM 1 BY 1                                    
071200             UNTIL WKS-I > WKS-CANT-PRESUP                                
071300     IF NOT SE-ENCONTRO                                                   
071400        ADD 1 TO WKS-CANT-PRESUP                                          
071500        MOVE ENC-ANIO (WKS-K) TO PPTO-ANIO    (WKS-CANT-PRESUP)           
071600        MOVE WKS-TIPO-IX      TO PPTO-TIPO-IX (WKS-CANT-PRESUP)           
071700        MOVE 'N'              TO PPTO-ELIMINADO                           
071800                                  (WKS-CANT-PRESUP)                       
071900        MOVE WKS-CANT-PRESUP  TO WKS-PPTO-IX                              
072000     END-IF.                                                              
072100 242-INTERNAR-PRESUPUESTO-E. EXIT.                                        
072200                                                                          
072300 247-BUSCAR-PRESUPUESTO SECTION.                                          
072400     IF PPTO-ANIO    (WKS-I) = ENC-ANIO (WKS-K) AND                       
072500        PPTO-TIPO-IX (WKS-I) = WKS-TIPO-IX                                
072600        MOVE WKS-I TO WKS-PPTO-IX                                         
072700        MOVE 'S'   TO WKS-ENCONTRADO                                      
072800        MOVE WKS-CANT-PRESUP TO WKS-I                                     
072900     END-IF.                                                              
073000 247-BUSCAR-PRESUPUESTO-E. EXIT.                                          
073100                                                                          
073200*    GUARDA/SOBREESCRIBE EL SALDO DE LA CUENTA ACTUAL DENTRO DEL          
073300*    PRESUPUESTO ACTUAL (NO SE ACUMULA, SE REEMPLAZA).                    
073400 243-ACTUALIZAR-SALDO SECTION.                                            
073500     MOVE 'N' TO WKS-ENCONTRADO                                           
073600     PERFORM 248-BUSCAR-SALDO THRU 248-BUSCAR-SALDO-E                     
073700             VARYING WKS-I FROM 1 BY 1                                    
073800             UNTIL WKS-I > WKS-CANT-SALDOS                                
073900     IF NOT SE-ENCONTRO                                                   
074000        ADD 1 TO WKS-CANT-SALDOS                                          
074100        MOVE WKS-PPTO-IX TO SDO-PPTO-IX (WKS-CANT-SALDOS)                 
074200        MOVE WKS-CTA-IX  TO SDO-CTA-IX  (WKS-CANT-SALDOS)                 
074300        MOVE WKS-VALOR-NORMALIZADO                                        
074400                         TO SDO-VALOR   (WKS-CANT-SALDOS)                 
074500     END-IF.                                                              
074600 243-ACTUALIZAR-SALDO-E. EXIT.                                            
074700                                                                          
074800 248-BUSCAR-SALDO SECTION.                                                
074900     IF SDO-PPTO-IX (WKS-I) = WKS-PPTO-IX AND                             
075000        SDO-CTA-IX  (WKS-I) = WKS-CTA-IX                                  
075100        MOVE WKS-VALOR-NORMALIZADO TO SDO-VALOR (WKS-I)                   
075200        MOVE 'S' TO WKS-ENCONTRADO                                        
075300        MOVE WKS-CANT-SALDOS TO WKS-I                                     
075400     END-IF.                                                              
075500 248-BUSCAR-SALDO-E. EXIT.                                                
075600                                                                          
075700*    DESARMA EL TEXTO CRUDO EN SIGNO + ENTERO + DECIMAL. ACEPTA           
075800*    PUNTO O COMA COMO SEPARADOR DECIMAL; TRUNCA A 2 DECIMALES.           
075900*    OJO: USA WKS-M/WKS-N (NO WKS-J/WKS-K) PORQUE 240-PROCESAR-           
076000*    COLUMNAS-SALDO YA ESTA PARADO EN UN WKS-J/WKS-K VIGENTES             
076100*    (LA POSICION DE LA COLUMNA Y EL INDICE DEL ENCABEZADO) QUE           
076200*    242-INTERNAR-PRESUPUESTO NECESITA INTACTOS AL REGRESAR DE            
076300*    241/244 (VER PPT-0066, DEFECTO DE PRODUCCION DONDE SE                
076400*    ACUMULABAN SALDOS EN LA COLUMNA/PRESUPUESTO EQUIVOCADO).             
076500 244-DESCOMPONER-VALOR-TEXTO SECTION.                                     
076600     MOVE ZERO TO WKS-VALOR-ENTERO WKS-VALOR-DECIMAL                      
076700     MOVE 'N'  TO WKS-VALOR-OK WKS-VALOR-NEGATIVO                         
076800     MOVE ZERO TO WKS-N                                                   
076900     PERFORM 249-DESCOMPONER-UN-CARACTER THRU                             
077000             249-DESCOMPONER-UN-CARACTER-E                                
077100             VARYING WKS-M FROM 1 BY 1                                    
077200             UNTIL WKS-M > 20 OR                                          
077300                   WKS-VALOR-TEXTO (WKS-M : 1) = SPACE                    
077400     IF WKS-N NOT = ZERO AND WKS-M - WKS-N = 2                            
077500        COMPUTE WKS-VALOR-DECIMAL = WKS-VALOR-DECIMAL * 10                
077600     END-IF.                                                              
077700 244-DESCOMPONER-VALOR-TEXTO-E. EXIT.                                     
077800                                                                          
077900 249-DESCOMPONER-UN-CARACTER SECTION.                                     
078000     IF WKS-VALOR-TEXTO (WKS-M : 1) = '-'                                 
078100        MOVE 'S' TO WKS-VALOR-NEGATIVO                                    
078200     ELSE                                                                 
078300        IF WKS-VALOR-TEXTO (WKS-M : 1) = '.' OR                           
078400           WKS-VALOR-TEXTO (WKS-M : 1) = ','                              
078500           IF WKS-N = ZERO                                                
078600              MOVE WKS-M TO WKS-N                                         
078700           END-IF                                                         
078800        ELSE                                                              
078900           IF WKS-VALOR-TEXTO (WKS-M : 1) IS NUMERIC                      
079000              MOVE WKS-VALOR-TEXTO (WKS-M : 1)                            
079100                                     TO WKS-VALOR-DIGITO                  
079200              IF WKS-N = ZERO                                             
079300                 COMPUTE WKS-VALOR-ENTERO =                               
079400                         WKS-VALOR-ENTERO * 10 +                          
079500                         WKS-VALOR-DIGITO                                 
079600              ELSE                                                        
079700                 IF WKS-M - WKS-N <= 2                                    
079800                    COMPUTE WKS-VALOR-DECIMAL =                           
079900                            WKS-VALOR-DECIMAL * 10 +                      
080000                            WKS-VALOR-DIGITO                              
080100                 END-IF                                                   
080200              END-IF                                                      
080300              MOVE 'S' TO WKS-VALOR-OK                                    
080400           END-IF                                                         
080500        END-IF                                                            
080600     END-IF.                                                              
080700 249-DESCOMPONER-UN-CARACTER-E. EXIT.                                     
080800                                                                          
080900******************************************************************        
081000*   D E P U R A C I O N   D E   P R E S U P U E S T O S                   
081100******************************************************************        
081200*   SE EJECUTA UNA SOLA VEZ, DESPUES DE LEER TODO EL EXTRACTO.            
081300*   VER PPT-0066.                                                         
081400 300-DEPURAR-PRESUPUESTOS SECTION.                                        
081500     PERFORM 310-ORDENAR-PRESUPUESTOS                                     
081600     PERFORM 320-ELIMINAR-PPTO-DUPLICADOS                                 
081700     PERFORM 330-ELIMINAR-CUENTAS-VACIAS                                  
081800     PERFORM 340-ELIMINAR-PPTO-VACIOS.                                    
081900 300-DEPURAR-PRESUPUESTOS-E. EXIT.                                        
082000                                                                          
082100*    ORDENA WKS-TAB-ORDEN-PPTO ASCENDENTE POR (ANIO, TIPO), CON           
082200*    EL ORDEN DE TIPO DE 610-CALCULAR-ORDEN-TIPOS. INSERCION              
082300*    SIMPLE: LA CANTIDAD DE PRESUPUESTOS ES PEQUENA.                      
082400 310-ORDENAR-PRESUPUESTOS SECTION.                                        
082500     PERFORM 610-CALCULAR-ORDEN-TIPOS                                     
082600     PERFORM 312-INICIALIZAR-ORDEN-PPTO THRU                              
082700             312-INICIALIZAR-ORDEN-PPTO-E                                 
082800             VARYING WKS-I FROM 1 BY 1                                    
082900             UNTIL WKS-I > WKS-CANT-PRESUP                                
083000     PERFORM 313-INSERTAR-UN-PPTO THRU 313-INSERTAR-UN-PPTO-E             
083100             VARYING WKS-I FROM 2 BY 1                                    
083200             UNTIL WKS-I > WKS-CANT-PRESUP.                               
083300 310-ORDENAR-PRESUPUESTOS-E. EXIT.                                        
083400                                                                          
083500 312-INICIALIZAR-ORDEN-PPTO SECTION.                                      
083600     MOVE WKS-I TO WKS-ORDEN-PPTO (WKS-I).                                
083700 312-INICIALIZAR-ORDEN-PPTO-E. EXIT.                                      
083800                                                                          
083900 313-INSERTAR-UN-PPTO SECTION.                                            
084000     MOVE WKS-I TO WKS-J                                                  
084100     PERFORM 311-INSERTAR-PPTO-ORDENADO                                   
084200          UNTIL WKS-J <= 1.                                               
084300 313-INSERTAR-UN-PPTO-E. EXIT.                                            
084400                                                                          
084500*    "BURBUJEA" HACIA ATRAS EL PRESUPUESTO EN LA POSICION WKS-J           
084600*    MIENTRAS SEA MENOR QUE EL DE LA POSICION ANTERIOR.                   
084700 311-INSERTAR-PPTO-ORDENADO SECTION.                                      
084800     MOVE WKS-ORDEN-PPTO (WKS-J - 1) TO WKS-PARM-A                        
084900     MOVE WKS-ORDEN-PPTO (WKS-J)     TO WKS-PARM-B                        
085000     PERFORM 620-COMPARAR-PPTO                                            
085100     IF WKS-CMP-RESULTADO > 0                                             
085200        MOVE WKS-ORDEN-PPTO (WKS-J)     TO WKS-K                          
085300        MOVE WKS-ORDEN-PPTO (WKS-J - 1) TO WKS-ORDEN-PPTO (WKS-J)         
085400        MOVE WKS-K                   TO WKS-ORDEN-PPTO (WKS-J - 1)        
085500        SUBTRACT 1 FROM WKS-J                                             
085600     ELSE                                                                 
085700        MOVE 1 TO WKS-J                                                   
085800     END-IF.                                                              
085900 311-INSERTAR-PPTO-ORDENADO-E. EXIT.                                      
086000                                                                          
086100*    RECORRE LA LISTA YA ORDENADA DE ATRAS HACIA ADELANTE Y               
086200*    ELIMINA UN PRESUPUESTO SI ES IGUAL (MISMO ANIO/TIPO) AL              
086300*    ANTERIOR EN EL ORDEN, Y AMBOS TIENEN EL MISMO CONJUNTO DE            
086400*    SALDOS DISTINTOS DE CERO.                                            
086500 320-ELIMINAR-PPTO-DUPLICADOS SECTION.                                    
086600     PERFORM 323-COMPARAR-UN-PAR-CONSECUTIVO THRU                         
086700             323-COMPARAR-UN-PAR-CONSECUTIVO-E                            
086800             VARYING WKS-I FROM WKS-CANT-PRESUP BY -1                     
086900             UNTIL WKS-I < 2.                                             
087000 320-ELIMINAR-PPTO-DUPLICADOS-E. EXIT.                                    
087100                                                                          
087200 323-COMPARAR-UN-PAR-CONSECUTIVO SECTION.                                 
087300     MOVE WKS-ORDEN-PPTO (WKS-I)     TO WKS-PPTO-IX                       
087400     MOVE WKS-ORDEN-PPTO (WKS-I - 1) TO WKS-J                             
087500     IF PPTO-ANIO    (WKS-PPTO-IX) = PPTO-ANIO    (WKS-J) AND             
087600        PPTO-TIPO-IX (WKS-PPTO-IX) = PPTO-TIPO-IX (WKS-J)                 
087700        MOVE WKS-J TO WKS-K                                               
087800        PERFORM 321-COMPARAR-SALDOS-PPTO                                  
087900        IF PPTO-IGUALES                                                   
088000           MOVE 'S' TO PPTO-ELIMINADO (WKS-PPTO-IX)                       
088100           ADD 1 TO WKS-CTR-PPTO-DUPLICADOS                               
088200        END-IF                                                            
088300     END-IF.                                                              
088400 323-COMPARAR-UN-PAR-CONSECUTIVO-E. EXIT.                                 
088500                                                                          
088600*    COMPARA TODOS LOS SALDOS DISTINTOS DE CERO DE DOS                    
088700*    PRESUPUESTOS (POR CUENTA Y VALOR); SI COINCIDEN EN TODO,             
088800*    ENCIENDE PPTO-IGUALES.                                               
088900*    OJO: USA WKS-M (NO WKS-I) PORQUE 320-ELIMINAR-PPTO-DUPLICADOS        
089000*    YA ESTA RECORRIENDO WKS-TAB-ORDEN-PPTO CON WKS-I; SI ESTA            
089100*    RUTINA REUSARA WKS-I, EL CICLO DE 320 QUEDARIA CORRUPTO AL           
089200*    REGRESAR DE ESTE PERFORM (VER PPT-0058, DEFECTO DE PRODUCCION        
089300*    DONDE SE ELIMINABAN PRESUPUESTOS QUE NO ERAN DUPLICADOS).            
089400 321-COMPARAR-SALDOS-PPTO SECTION.                                        
089500     MOVE 'S' TO WKS-DEP-IGUALES                                          
089600     PERFORM 324-COTEJAR-SALDO-IDA THRU 324-COTEJAR-SALDO-IDA-E           
089700             VARYING WKS-M FROM 1 BY 1                                    
089800             UNTIL WKS-M > WKS-CANT-SALDOS OR NOT PPTO-IGUALES            
089900     IF PPTO-IGUALES                                                      
090000        PERFORM 325-COTEJAR-SALDO-VUELTA THRU                             
090100                325-COTEJAR-SALDO-VUELTA-E                                
090200                VARYING WKS-M FROM 1 BY 1                                 
090300                UNTIL WKS-M > WKS-CANT-SALDOS OR NOT PPTO-IGUALES         
090400     END-IF.                                                              
090500 321-COMPARAR-SALDOS-PPTO-E. EXIT.                                        
090600                                                                          
090700 324-COTEJAR-SALDO-IDA SECTION.                                           
090800     IF SDO-PPTO-IX (WKS-M) = WKS-PPTO-IX AND                             
090900        SDO-VALOR   (WKS-M) NOT = ZERO                                    
091000        MOVE WKS-K              TO PPTO-BUSCADO                           
091100        MOVE SDO-CTA-IX (WKS-M) TO CTA-BUSCADA                            
091200        MOVE SDO-VALOR  (WKS-M) TO VALOR-BUSCADO                          
091300        PERFORM 322-BUSCAR-SALDO-EN-OTRO-PPTO                             
091400        IF NOT SE-ENCONTRO                                                
091500           MOVE 'N' TO WKS-DEP-IGUALES                                    
091600        END-IF                                                            
091700     END-IF.                                                              
091800 324-COTEJAR-SALDO-IDA-E. EXIT.                                           
091900                                                                          
092000 325-COTEJAR-SALDO-VUELTA SECTION.                                        
092100     IF SDO-PPTO-IX (WKS-M) = WKS-K AND                                   
092200        SDO-VALOR   (WKS-M) NOT = ZERO                                    
092300        MOVE WKS-PPTO-IX        TO PPTO-BUSCADO                           
092400        MOVE SDO-CTA-IX (WKS-M) TO CTA-BUSCADA                            
092500        MOVE SDO-VALOR  (WKS-M) TO VALOR-BUSCADO                          
092600        PERFORM 322-BUSCAR-SALDO-EN-OTRO-PPTO                             
092700        IF NOT SE-ENCONTRO                                                
092800           MOVE 'N' TO WKS-DEP-IGUALES                                    
092900        END-IF                                                            
093000     END-IF.                                                              
093100 325-COTEJAR-SALDO-VUELTA-E. EXIT.                                        
093200                                                                          
093300*    BUSCA, DENTRO DEL PRESUPUESTO INDICADO, UN SALDO PARA LA             
093400*    CUENTA Y VALOR DADOS.  USA WKS-N (NO WKS-M) PORQUE ESTA              
093500*    RUTINA ES LLAMADA DESDE DENTRO DE UN CICLO DE 321 QUE YA             
093600*    ESTA USANDO WKS-M.                                                   
093700 322-BUSCAR-SALDO-EN-OTRO-PPTO SECTION.                                   
093800     MOVE 'N' TO WKS-ENCONTRADO                                           
093900     PERFORM 326-COTEJAR-UN-SALDO THRU 326-COTEJAR-UN-SALDO-E             
094000             VARYING WKS-N FROM 1 BY 1                                    
094100             UNTIL WKS-N > WKS-CANT-SALDOS OR SE-ENCONTRO.                
094200 322-BUSCAR-SALDO-EN-OTRO-PPTO-E. EXIT.                                   
094300                                                                          
094400 326-COTEJAR-UN-SALDO SECTION.                                            
094500     IF SDO-PPTO-IX (WKS-N) = PPTO-BUSCADO AND                            
094600        SDO-CTA-IX  (WKS-N) = CTA-BUSCADA  AND                            
094700        SDO-VALOR   (WKS-N) = VALOR-BUSCADO                               
094800        MOVE 'S' TO WKS-ENCONTRADO                                        
094900     END-IF.                                                              
095000 326-COTEJAR-UN-SALDO-E. EXIT.                                            
095100                                                                          
095200*    UNA CUENTA CON TODOS SUS SALDOS EN CERO (O SIN SALDO) EN             
095300*    TODOS LOS PRESUPUESTOS SOBREVIVIENTES DESAPARECE POR                 
095400*    COMPLETO DE LA SALIDA.                                               
095500 330-ELIMINAR-CUENTAS-VACIAS SECTION.                                     
095600     PERFORM 331-REVISAR-UNA-CUENTA THRU 331-REVISAR-UNA-CUENTA-E         
095700             VARYING WKS-I FROM 1 BY 1                                    
095800             UNTIL WKS-I > WKS-CANT-CUENTAS.                              
095900 330-ELIMINAR-CUENTAS-VACIAS-E. EXIT.                                     
096000                                                                          
096100 331-REVISAR-UNA-CUENTA SECTION.                                          
096200     IF NOT CUENTA-ELIMINADA (WKS-I)                                      
096300        MOVE 'N' TO WKS-DEP-TIENE-SALDO                                   
096400        PERFORM 332-REVISAR-SALDO-DE-CUENTA THRU                          
096500                332-REVISAR-SALDO-DE-CUENTA-E                             
096600                VARYING WKS-J FROM 1 BY 1                                 
096700                UNTIL WKS-J > WKS-CANT-SALDOS                             
096800        IF NOT CUENTA-TIENE-SALDO                                         
096900           MOVE 'S' TO CTA-ELIMINADA (WKS-I)                              
097000           ADD 1 TO WKS-CTR-CUENTAS-VACIAS                                
097100        END-IF                                                            
097200     END-IF.                                                              
097300 331-REVISAR-UNA-CUENTA-E. EXIT.                                          
097400                                                                          
097500 332-REVISAR-SALDO-DE-CUENTA SECTION.                                     
097600     IF SDO-CTA-IX (WKS-J) = WKS-I AND                                    
097700        SDO-VALOR  (WKS-J) NOT = ZERO AND                                 
097800        NOT PRESUP-ELIMINADO (SDO-PPTO-IX (WKS-J))                        
097900        MOVE 'S' TO WKS-DEP-TIENE-SALDO                                   
098000     END-IF.                                                              
098100 332-REVISAR-SALDO-DE-CUENTA-E. EXIT.                                     
098200                                                                          
098300*    UN PRESUPUESTO CUYOS SALDOS RESTANTES (EN CUENTAS NO                 
098400*    ELIMINADAS) SON TODOS CERO O AUSENTES SE ELIMINA POR                 
098500*    COMPLETO.                                                            
098600 340-ELIMINAR-PPTO-VACIOS SECTION.                                        
098700     PERFORM 341-REVISAR-UN-PRESUPUESTO THRU                              
098800             341-REVISAR-UN-PRESUPUESTO-E                                 
098900             VARYING WKS-I FROM 1 BY 1                                    
099000             UNTIL WKS-I > WKS-CANT-PRESUP.                               
099100 340-ELIMINAR-PPTO-VACIOS-E. EXIT.                                        
099200                                                                          
099300 341-REVISAR-UN-PRESUPUESTO SECTION.                                      
099400     IF NOT PRESUP-ELIMINADO (WKS-I)                                      
099500        MOVE 'S' TO WKS-DEP-TODO-CERO                                     
099600        PERFORM 342-REVISAR-SALDO-DE-PPTO THRU                            
099700                342-REVISAR-SALDO-DE-PPTO-E                               
099800                VARYING WKS-J FROM 1 BY 1                                 
099900                UNTIL WKS-J > WKS-CANT-SALDOS                             
100000        IF PPTO-TODO-CERO                                                 
100100           MOVE 'S' TO PPTO-ELIMINADO (WKS-I)                             
100200           ADD 1 TO WKS-CTR-PPTO-VACIOS                                   
100300        END-IF                                                            
100400     END-IF.                                                              
100500 341-REVISAR-UN-PRESUPUESTO-E. EXIT.                                      
100600                                                                          
100700 342-REVISAR-SALDO-DE-PPTO SECTION.                                       
100800     IF SDO-PPTO-IX (WKS-J) = WKS-I AND                                   
100900        SDO-VALOR   (WKS-J) NOT = ZERO AND                                
101000        NOT CUENTA-ELIMINADA (SDO-CTA-IX (WKS-J))                         
101100        MOVE 'N' TO WKS-DEP-TODO-CERO                                     
101200     END-IF.                                                              
101300 342-REVISAR-SALDO-DE-PPTO-E. EXIT.                                       
101400                                                                          
101500******************************************************************        
101600*      G E N E R A C I O N   D E L   E X T R A C T O   D E       *        
101700*                    S A L I D A                                 *        
101800******************************************************************        
101900 400-GENERAR-SALIDA SECTION.                                              
102000     PERFORM 410-ORDENAR-CUENTAS                                          
102100     PERFORM 420-ESCRIBIR-ENCABEZADO                                      
102200     PERFORM 430-ESCRIBIR-CUERPO.                                         
102300 400-GENERAR-SALIDA-E. EXIT.                                              
102400                                                                          
102500*    ORDENA LAS CUENTAS SOBREVIVIENTES POR PRODUCTO (MUNICIPIO,           
102600*    ID, DESCRIPCION) Y LUEGO POR CUENTA (ID, DESCRIPCION,                
102700*    COMENTARIO), TODO CASE-INSENSITIVE EN LAS DESCRIPCIONES.             
102800*    INSERCION SIMPLE SOBRE LA TABLA DE INDICES.                          
102900 410-ORDENAR-CUENTAS SECTION.                                             
103000     MOVE ZERO TO WKS-CANT-ORDEN-CTA                                      
103100     PERFORM 412-INCLUIR-CUENTA-EN-ORDEN THRU                             
103200             412-INCLUIR-CUENTA-EN-ORDEN-E                                
103300             VARYING WKS-I FROM 1 BY 1                                    
103400             UNTIL WKS-I > WKS-CANT-CUENTAS                               
103500     PERFORM 413-INSERTAR-UNA-CUENTA THRU                                 
103600             413-INSERTAR-UNA-CUENTA-E                                    
103700             VARYING WKS-I FROM 2 BY 1                                    
103800             UNTIL WKS-I > WKS-CANT-ORDEN-CTA.                            
103900 410-ORDENAR-CUENTAS-E. EXIT.                                             
104000                                                                          
104100 412-INCLUIR-CUENTA-EN-ORDEN SECTION.                                     
104200     IF NOT CUENTA-ELIMINADA (WKS-I)                                      
104300        ADD 1 TO WKS-CANT-ORDEN-CTA                                       
104400        MOVE WKS-I TO WKS-ORDEN-CTA (WKS-CANT-ORDEN-CTA)                  
104500     END-IF.                                                              
104600 412-INCLUIR-CUENTA-EN-ORDEN-E. EXIT.                                     
104700                                                                          
104800 413-INSERTAR-UNA-CUENTA SECTION.                                         
104900     MOVE WKS-I TO WKS-J                                                  
105000     PERFORM 411-INSERTAR-CTA-ORDENADA                                    
105100          UNTIL WKS-J <= 1.                                               
105200 413-INSERTAR-UNA-CUENTA-E. EXIT.                                         
105300                                                                          
105400 411-INSERTAR-CTA-ORDENADA SECTION.                                       
105500     MOVE WKS-ORDEN-CTA (WKS-J - 1) TO WKS-PARM-A                         
105600     MOVE WKS-ORDEN-CTA (WKS-J)     TO WKS-PARM-B                         
105700     PERFORM 630-COMPARAR-CUENTAS                                         
105800     IF WKS-CMP-RESULTADO > 0                                             
105900        MOVE WKS-ORDEN-CTA (WKS-J)     TO WKS-K                           
106000        MOVE WKS-ORDEN-CTA (WKS-J - 1) TO WKS-ORDEN-CTA (WKS-J)           
106100        MOVE WKS-K                   TO WKS-ORDEN-CTA (WKS-J - 1)         
106200        SUBTRACT 1 FROM WKS-J                                             
106300     ELSE                                                                 
106400        MOVE 1 TO WKS-J                                                   
106500     END-IF.                                                              
106600 411-INSERTAR-CTA-ORDENADA-E. EXIT.                                       
106700                                                                          
106800*    ARMA Y ESCRIBE EL RENGLON DE ENCABEZADO DE SALIDA: LAS 4             
106900*    COLUMNAS FIJAS MAS UNA COLUMNA POR CADA PRESUPUESTO                  
107000*    SOBREVIVIENTE, EN EL ORDEN CALCULADO EN 310.                         
107100 420-ESCRIBIR-ENCABEZADO SECTION.                                         
107200     MOVE SPACES TO WKS-LINEA-SALIDA                                      
107300     MOVE WKS-LIT-GKZ            TO WKS-LINEA-SALIDA                      
107400     PERFORM 700-AGREGAR-TAB                                              
107500     MOVE WKS-LIT-BUDGET TO WKS-PARM-TXT-A                                
107600     PERFORM 700-AGREGAR-TEXTO                                            
107700     PERFORM 700-AGREGAR-TAB                                              
107800     MOVE WKS-LIT-BEZ-BUDGET TO WKS-PARM-TXT-A                            
107900     PERFORM 700-AGREGAR-TEXTO                                            
108000     PERFORM 700-AGREGAR-TAB                                              
108100     MOVE WKS-LIT-BEZ-POSICION TO WKS-PARM-TXT-A                          
108200     PERFORM 700-AGREGAR-TEXTO                                            
108300     PERFORM 421-AGREGAR-TITULO-DE-PPTO THRU                              
108400             421-AGREGAR-TITULO-DE-PPTO-E                                 
108500             VARYING WKS-I FROM 1 BY 1                                    
108600             UNTIL WKS-I > WKS-CANT-PRESUP                                
108700     MOVE WKS-LINEA-SALIDA TO SAL-LINEA-TEXTO                             
108800     WRITE REG-SALHHJE.                                                   
108900 420-ESCRIBIR-ENCABEZADO-E. EXIT.                                         
109000                                                                          
109100 421-AGREGAR-TITULO-DE-PPTO SECTION.                                      
109200     MOVE WKS-ORDEN-PPTO (WKS-I) TO WKS-PPTO-IX                           
109300     IF NOT PRESUP-ELIMINADO (WKS-PPTO-IX)                                
109400        PERFORM 700-AGREGAR-TAB                                           
109500        MOVE WKS-PPTO-IX TO WKS-PARM-A                                    
109600        PERFORM 720-AGREGAR-TITULO-COLUMNA                                
109700     END-IF.                                                              
109800 421-AGREGAR-TITULO-DE-PPTO-E. EXIT.                                      
109900                                                                          
110000*    ESCRIBE UN RENGLON POR CADA CUENTA SOBREVIVIENTE, EN EL              
110100*    ORDEN CALCULADO EN 410.                                              
110200 430-ESCRIBIR-CUERPO SECTION.                                             
110300     PERFORM 431-ESCRIBIR-RENGLON-CUENTA THRU                             
110400             431-ESCRIBIR-RENGLON-CUENTA-E                                
110500             VARYING WKS-I FROM 1 BY 1                                    
110600             UNTIL WKS-I > WKS-CANT-ORDEN-CTA.                            
110700 430-ESCRIBIR-CUERPO-E. EXIT.                                             
110800                                                                          
110900 431-ESCRIBIR-RENGLON-CUENTA SECTION.                                     
111000     MOVE WKS-ORDEN-CTA (WKS-I) TO WKS-CTA-IX                             
111100     MOVE CTA-PROD-IX (WKS-CTA-IX) TO WKS-PROD-IX                         
111200     MOVE PROD-MUN-IX (WKS-PROD-IX) TO WKS-MUN-IX                         
111300     MOVE SPACES TO WKS-LINEA-SALIDA                                      
111400     MOVE MUN-GKZ (WKS-MUN-IX) TO WKS-GKZ-TXT                             
111500     MOVE WKS-GKZ-TXT TO WKS-LINEA-SALIDA                                 
111600     PERFORM 700-AGREGAR-TAB                                              
111700     MOVE PROD-ID (WKS-PROD-IX) TO WKS-BUDGET-TXT                         
111800     MOVE WKS-BUDGET-TXT TO WKS-PARM-TXT-A                                
111900     PERFORM 700-AGREGAR-TEXTO                                            
112000     PERFORM 700-AGREGAR-TAB                                              
112100     MOVE PROD-DESCRIPCION (WKS-PROD-IX) TO WKS-PARM-TXT-A                
112200     PERFORM 700-AGREGAR-TEXTO                                            
112300     PERFORM 700-AGREGAR-TAB                                              
112400     PERFORM 710-ARMAR-CELDA-POSICION                                     
112500     MOVE WKS-BEZ-POSICION TO WKS-PARM-TXT-A                              
112600     PERFORM 700-AGREGAR-TEXTO                                            
112700*    OJO: WKS-M (NO WKS-I) PORQUE 430-ESCRIBIR-CUERPO YA ESTA             
112800*    RECORRIENDO LAS CUENTAS CON WKS-I; VER 740 MAS ABAJO.                
112900     PERFORM 432-AGREGAR-SALDO-DE-PPTO THRU                               
113000             432-AGREGAR-SALDO-DE-PPTO-E                                  
113100             VARYING WKS-M FROM 1 BY 1                                    
113200             UNTIL WKS-M > WKS-CANT-PRESUP                                
113300     MOVE WKS-LINEA-SALIDA TO SAL-LINEA-TEXTO                             
113400     WRITE REG-SALHHJE                                                    
113500     ADD 1 TO WKS-CTR-CUENTAS-ESCRITAS.                                   
113600 431-ESCRIBIR-RENGLON-CUENTA-E. EXIT.                                     
113700                                                                          
113800 432-AGREGAR-SALDO-DE-PPTO SECTION.                                       
113900     MOVE WKS-ORDEN-PPTO (WKS-M) TO WKS-PPTO-IX                           
114000     IF NOT PRESUP-ELIMINADO (WKS-PPTO-IX)                                
114100        PERFORM 700-AGREGAR-TAB                                           
114200        PERFORM 740-AGREGAR-SALDO-CELDA                                   
114300     END-IF.                                                              
114400 432-AGREGAR-SALDO-DE-PPTO-E. EXIT.                                       
114500                                                                          
114600*    RECONSTRUYE LA CELDA "BEZEICHNUNG POSITION" COMO                     
114700*    "<ID> <DESCRIPCION>".                                                
114800 710-ARMAR-CELDA-POSICION SECTION.                                        
114900     MOVE SPACES TO WKS-BEZ-POSICION                                      
115000     MOVE CTA-ID (WKS-CTA-IX) TO WKS-POS-ID-TXT                           
115100     STRING WKS-POS-ID-TXT DELIMITED BY SIZE                              
115200            ' '            DELIMITED BY SIZE                              
115300            CTA-DESCRIPCION (WKS-CTA-IX) DELIMITED BY SIZE                
115400            INTO WKS-BEZ-POSICION                                         
115500     END-STRING.                                                          
115600 710-ARMAR-CELDA-POSICION-E. EXIT.                                        
115700                                                                          
115800******************************************************************        
115900*                 E S T A D I S T I C A S                        *        
116000******************************************************************        
116100 500-ESTADISTICAS SECTION.                                                
116200     DISPLAY '****************************************' UPON              
116300             CONSOLE                                                      
116400     DISPLAY '*  ESTADISTICAS PPTOAGR1                *' UPON             
116500             CONSOLE                                                      
116600     MOVE WKS-CTR-RENGLONES-LEIDOS TO WKS-MASCARA-CTR                     
116700     DISPLAY '*  RENGLONES LEIDOS      : ' WKS-MASCARA-CTR                
116800             UPON CONSOLE                                                 
116900     MOVE WKS-CTR-ENCABEZADOS TO WKS-MASCARA-CTR                          
117000     DISPLAY '*  HOJAS (ENCABEZADOS)   : ' WKS-MASCARA-CTR                
117100             UPON CONSOLE                                                 
117200     MOVE WKS-CTR-RENGLONES-OMITIDOS TO WKS-MASCARA-CTR                   
117300     DISPLAY '*  RENGLONES OMITIDOS    : ' WKS-MASCARA-CTR                
117400             UPON CONSOLE                                                 
117500     MOVE WKS-CTR-COLUMNAS-OMITIDAS TO WKS-MASCARA-CTR                    
117600     DISPLAY '*  COLUMNAS DE SALDO OMIT: ' WKS-MASCARA-CTR                
117700             UPON CONSOLE                                                 
117800     MOVE WKS-CTR-PPTO-DUPLICADOS TO WKS-MASCARA-CTR                      
117900     DISPLAY '*  PRESUPUESTOS DUPLICADOS: ' WKS-MASCARA-CTR               
118000             UPON CONSOLE                                                 
118100     MOVE WKS-CTR-CUENTAS-VACIAS TO WKS-MASCARA-CTR                       
118200     DISPLAY '*  CUENTAS SIEMPRE EN CERO: ' WKS-MASCARA-CTR               
118300             UPON CONSOLE                                                 
118400     MOVE WKS-CTR-PPTO-VACIOS TO WKS-MASCARA-CTR                          
118500     DISPLAY '*  PRESUPUESTOS EN CERO   : ' WKS-MASCARA-CTR               
118600             UPON CONSOLE                                                 
118700     MOVE WKS-CTR-CUENTAS-ESCRITAS TO WKS-MASCARA-CTR                     
118800     DISPLAY '*  CUENTAS ESCRITAS       : ' WKS-MASCARA-CTR               
118900             UPON CONSOLE                                                 
119000     DISPLAY '****************************************' UPON              
119100             CONSOLE.                                                     
119200 500-ESTADISTICAS-E. EXIT.                                                
119300                                                                          
119400******************************************************************        
119500 600-CIERRE-ARCHIVOS SECTION.                                             
119600     CLOSE EXTHHJE                                                        
119700     CLOSE SALHHJE.                                                       
119800 600-CIERRE-ARCHIVOS-E. EXIT.                                             
119900                                                                          
120000******************************************************************        
120100*        R U T I N A S   D E   O R D E N   Y   C O M P A R A     *        
120200******************************************************************        
120300*    CALCULA, PARA CADA TIPO DE PRESUPUESTO DESCONOCIDO (ORDEN            
120400*    FIJO = 0), UN ORDEN RELATIVO ENTRE ELLOS MISMOS POR NOMBRE,          
120500*    CASE-INSENSITIVE, CON EMPATE A FAVOR DE LA MINUSCULA (VER            
120600*    PPT-0041 Y LA REGLA DE ORDENAMIENTO DE BUDGETTYPE).                  
120700 610-CALCULAR-ORDEN-TIPOS SECTION.                                        
120800     PERFORM 612-CALCULAR-ORDEN-DE-UN-TIPO THRU                           
120900             612-CALCULAR-ORDEN-DE-UN-TIPO-E                              
121000             VARYING WKS-I FROM 1 BY 1                                    
121100             UNTIL WKS-I > WKS-CANT-TIPOS-PPTO.                           
121200 610-CALCULAR-ORDEN-TIPOS-E. EXIT.                                        
121300                                                                          
121400 612-CALCULAR-ORDEN-DE-UN-TIPO SECTION.                                   
121500     IF TIPO-ORDEN-FIJO (WKS-I) = ZERO                                    
121600        MOVE 4 TO WKS-J                                                   
121700        PERFORM 613-COTEJAR-CONTRA-OTRO-TIPO THRU                         
121800                613-COTEJAR-CONTRA-OTRO-TIPO-E                            
121900                VARYING WKS-K FROM 1 BY 1                                 
122000                UNTIL WKS-K > WKS-CANT-TIPOS-PPTO                         
122100        MOVE WKS-J TO WKS-ORDEN-CALC-TIPO (WKS-I)                         
122200     ELSE                                                                 
122300        MOVE TIPO-ORDEN-FIJO (WKS-I) TO WKS-ORDEN-CALC-TIPO               
122400                                         (WKS-I)                          
122500     END-IF.                                                              
122600 612-CALCULAR-ORDEN-DE-UN-TIPO-E. EXIT.                                   
122700                                                                          
122800 613-COTEJAR-CONTRA-OTRO-TIPO SECTION.                                    
122900     IF WKS-K NOT = WKS-I AND                                             
123000        TIPO-ORDEN-FIJO (WKS-K) = ZERO                                    
123100        MOVE WKS-K TO WKS-PARM-A                                          
123200        MOVE WKS-I TO WKS-PARM-B                                          
123300        PERFORM 611-NOMBRE-TIPO-PRECEDE                                   
123400        IF WKS-CMP-RESULTADO < 0                                          
123500           ADD 1 TO WKS-J                                                 
123600        END-IF                                                            
123700     END-IF.                                                              
123800 613-COTEJAR-CONTRA-OTRO-TIPO-E. EXIT.                                    
123900                                                                          
124000*    COMPARA DOS NOMBRES DE TIPO DESCONOCIDO CASE-INSENSITIVE;            
124100*    SI SON IGUALES SIN MAYUSCULAS, GANA EL QUE TENGA MINUSCULA           
124200*    EN LA PRIMERA POSICION DONDE DIFIEREN (SE COMPARA EL TEXTO           
124300*    ORIGINAL EN ORDEN DESCENDENTE, PUES 'a' > 'A' EN ASCII).             
124400 611-NOMBRE-TIPO-PRECEDE SECTION.                                         
124500     MOVE TIPO-NOMBRE (WKS-PARM-A) TO WKS-CMP-A-MAY (1:40)                
124600     MOVE TIPO-NOMBRE (WKS-PARM-B) TO WKS-CMP-B-MAY (1:40)                
124700     INSPECT WKS-CMP-A-MAY (1:40) CONVERTING                              
124800             'abcdefghijklmnopqrstuvwxyz' TO                              
124900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
125000     INSPECT WKS-CMP-B-MAY (1:40) CONVERTING                              
125100             'abcdefghijklmnopqrstuvwxyz' TO                              
125200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
125300     IF WKS-CMP-A-MAY (1:40) < WKS-CMP-B-MAY (1:40)                       
125400        MOVE -1 TO WKS-CMP-RESULTADO                                      
125500     ELSE                                                                 
125600        IF WKS-CMP-A-MAY (1:40) > WKS-CMP-B-MAY (1:40)                    
125700           MOVE 1 TO WKS-CMP-RESULTADO                                    
125800        ELSE                                                              
125900           IF TIPO-NOMBRE (WKS-PARM-A) > TIPO-NOMBRE (WKS-PARM-B)         
126000              MOVE -1 TO WKS-CMP-RESULTADO                                
126100           ELSE                                                           
126200              IF TIPO-NOMBRE (WKS-PARM-A) <                               
126300                 TIPO-NOMBRE (WKS-PARM-B)                                 
126400                 MOVE 1 TO WKS-CMP-RESULTADO                              
126500              ELSE                                                        
126600                 MOVE 0 TO WKS-CMP-RESULTADO                              
126700              END-IF                                                      
126800           END-IF                                                         
126900        END-IF                                                            
127000     END-IF.                                                              
127100 611-NOMBRE-TIPO-PRECEDE-E. EXIT.                                         
127200                                                                          
127300*    COMPARA DOS PRESUPUESTOS POR (ANIO, ORDEN-DE-TIPO).  USA             
127400*    WKS-M/WKS-N (NO WKS-I/WKS-J) PORQUE 310-ORDENAR-PRESUPUESTOS         
127500*    LLAMA A ESTA RUTINA DESDE DENTRO DE SU PROPIO CICLO DE               
127600*    INSERCION, QUE YA ESTA PARADO EN WKS-I/WKS-J (VER PPT-0041,          
127700*    DEFECTO DE PRODUCCION DONDE EL ORDENAMIENTO DE PRESUPUESTOS          
127800*    QUEDABA INCOMPLETO).                                                 
127900 620-COMPARAR-PPTO SECTION.                                               
128000     EVALUATE TRUE                                                        
128100        WHEN PPTO-ANIO (WKS-PARM-A) < PPTO-ANIO (WKS-PARM-B)              
128200             MOVE -1 TO WKS-CMP-RESULTADO                                 
128300        WHEN PPTO-ANIO (WKS-PARM-A) > PPTO-ANIO (WKS-PARM-B)              
128400             MOVE 1 TO WKS-CMP-RESULTADO                                  
128500        WHEN OTHER                                                        
128600             MOVE PPTO-TIPO-IX (WKS-PARM-A) TO WKS-M                      
128700             MOVE PPTO-TIPO-IX (WKS-PARM-B) TO WKS-N                      
128800             EVALUATE TRUE                                                
128900                WHEN WKS-ORDEN-CALC-TIPO (WKS-M) <                        
129000                     WKS-ORDEN-CALC-TIPO (WKS-N)                          
129100                     MOVE -1 TO WKS-CMP-RESULTADO                         
129200                WHEN WKS-ORDEN-CALC-TIPO (WKS-M) >                        
129300                     WKS-ORDEN-CALC-TIPO (WKS-N)                          
129400                     MOVE 1 TO WKS-CMP-RESULTADO                          
129500                WHEN OTHER                                                
129600                     MOVE 0 TO WKS-CMP-RESULTADO                          
129700             END-EVALUATE                                                 
129800     END-EVALUATE.                                                        
129900 620-COMPARAR-PPTO-E. EXIT.                                               
130000                                                                          
130100*    COMPARA DOS CUENTAS POR PRODUCTO (MUNICIPIO, ID,                     
130200*    DESCRIPCION) Y LUEGO POR CUENTA (ID, DESCRIPCION,                    
130300*    COMENTARIO). LAS DESCRIPCIONES/COMENTARIO SE COMPARAN                
130400*    CASE-INSENSITIVE Y LUEGO EXACTO EN CASO DE EMPATE.  USA              
130500*    WKS-M/WKS-N (NO WKS-I/WKS-J) PORQUE 410-ORDENAR-CUENTAS              
130600*    LLAMA A ESTA RUTINA DESDE DENTRO DE SU PROPIO CICLO DE               
130700*    INSERCION, QUE YA ESTA PARADO EN WKS-I/WKS-J.                        
130800 630-COMPARAR-CUENTAS SECTION.                                            
130900     MOVE CTA-PROD-IX (WKS-PARM-A) TO WKS-M                               
131000     MOVE CTA-PROD-IX (WKS-PARM-B) TO WKS-N                               
131100     EVALUATE TRUE                                                        
131200        WHEN PROD-MUN-IX (WKS-M) < PROD-MUN-IX (WKS-N)                    
131300             MOVE -1 TO WKS-CMP-RESULTADO                                 
131400        WHEN PROD-MUN-IX (WKS-M) > PROD-MUN-IX (WKS-N)                    
131500             MOVE 1 TO WKS-CMP-RESULTADO                                  
131600        WHEN PROD-ID (WKS-M) < PROD-ID (WKS-N)                            
131700             MOVE -1 TO WKS-CMP-RESULTADO                                 
131800        WHEN PROD-ID (WKS-M) > PROD-ID (WKS-N)                            
131900             MOVE 1 TO WKS-CMP-RESULTADO                                  
132000        WHEN OTHER                                                        
132100             MOVE PROD-DESCRIPCION (WKS-M) TO WKS-PARM-TXT-A              
132200             MOVE PROD-DESCRIPCION (WKS-N) TO WKS-PARM-TXT-B              
132300             PERFORM 631-COMPARAR-TEXTO-CI                                
132400     END-EVALUATE                                                         
132500     IF WKS-CMP-RESULTADO = 0                                             
132600        EVALUATE TRUE                                                     
132700           WHEN CTA-ID (WKS-PARM-A) < CTA-ID (WKS-PARM-B)                 
132800                MOVE -1 TO WKS-CMP-RESULTADO                              
132900           WHEN CTA-ID (WKS-PARM-A) > CTA-ID (WKS-PARM-B)                 
133000                MOVE 1 TO WKS-CMP-RESULTADO                               
133100           WHEN OTHER                                                     
133200                MOVE CTA-DESCRIPCION (WKS-PARM-A)                         
133300                                        TO WKS-PARM-TXT-A                 
133400                MOVE CTA-DESCRIPCION (WKS-PARM-B)                         
133500                                        TO WKS-PARM-TXT-B                 
133600                PERFORM 631-COMPARAR-TEXTO-CI                             
133700        END-EVALUATE                                                      
133800     END-IF                                                               
133900     IF WKS-CMP-RESULTADO = 0                                             
134000        MOVE CTA-COMENTARIO (WKS-PARM-A) TO WKS-PARM-TXT-A                
134100        MOVE CTA-COMENTARIO (WKS-PARM-B) TO WKS-PARM-TXT-B                
134200        PERFORM 631-COMPARAR-TEXTO-CI                                     
134300     END-IF.                                                              
134400 630-COMPARAR-CUENTAS-E. EXIT.                                            
134500                                                                          
134600*    COMPARA DOS CAMPOS DE TEXTO CASE-INSENSITIVE, EXACTO EN              
134700*    CASO DE EMPATE (ORDEN NATURAL, NO EL EMPATE DE BUDGETTYPE).          
134800 631-COMPARAR-TEXTO-CI SECTION.                                           
134900     MOVE WKS-PARM-TXT-A TO WKS-CMP-A-MAY                                 
135000     MOVE WKS-PARM-TXT-B TO WKS-CMP-B-MAY                                 
135100     INSPECT WKS-CMP-A-MAY CONVERTING                                     
135200             'abcdefghijklmnopqrstuvwxyz' TO                              
135300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
135400     INSPECT WKS-CMP-B-MAY CONVERTING                                     
135500             'abcdefghijklmnopqrstuvwxyz' TO                              
135600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
135700     EVALUATE TRUE                                                        
135800        WHEN WKS-CMP-A-MAY < WKS-CMP-B-MAY                                
135900             MOVE -1 TO WKS-CMP-RESULTADO                                 
136000        WHEN WKS-CMP-A-MAY > WKS-CMP-B-MAY                                
136100             MOVE 1 TO WKS-CMP-RESULTADO                                  
136200        WHEN WKS-PARM-TXT-A < WKS-PARM-TXT-B                              
136300             MOVE -1 TO WKS-CMP-RESULTADO                                 
136400        WHEN WKS-PARM-TXT-A > WKS-PARM-TXT-B                              
136500             MOVE 1 TO WKS-CMP-RESULTADO                                  
136600        WHEN OTHER                                                        
136700             MOVE 0 TO WKS-CMP-RESULTADO                                  
136800     END-EVALUATE.                                                        
136900 631-COMPARAR-TEXTO-CI-E. EXIT.                                           
137000                                                                          
137100*    INTERNA UN NOMBRE DE TIPO DE PRESUPUESTO (BUDGETTYPE),               
137200*    RESOLVIENDO EL SINONIMO DURO "ERGEBNIS" = "IST".                     
137300 640-INTERNAR-TIPO-PPTO SECTION.                                          
137400     IF WKS-ENC-TIPO-NOMBRE = WKS-LIT-ERGEBNIS                            
137500        MOVE WKS-LIT-IST TO WKS-ENC-TIPO-NOMBRE                           
137600     END-IF                                                               
137700     MOVE 'N' TO WKS-ENCONTRADO                                           
137800     PERFORM 641-COTEJAR-UN-TIPO THRU 641-COTEJAR-UN-TIPO-E               
137900             VARYING WKS-I FROM 1 BY 1                                    
138000             UNTIL WKS-I > WKS-CANT-TIPOS-PPTO                            
138100     IF NOT SE-ENCONTRO                                                   
138200        ADD 1 TO WKS-CANT-TIPOS-PPTO                                      
138300        MOVE WKS-ENC-TIPO-NOMBRE TO TIPO-NOMBRE                           
138400                                     (WKS-CANT-TIPOS-PPTO)                
138500        MOVE ZERO TO TIPO-ORDEN-FIJO (WKS-CANT-TIPOS-PPTO)                
138600        MOVE WKS-CANT-TIPOS-PPTO TO WKS-TIPO-IX                           
138700     END-IF.                                                              
138800 640-INTERNAR-TIPO-PPTO-E. EXIT.                                          
138900                                                                          
139000 641-COTEJAR-UN-TIPO SECTION.                                             
139100     IF TIPO-NOMBRE (WKS-I) = WKS-ENC-TIPO-NOMBRE                         
139200        MOVE WKS-I TO WKS-TIPO-IX                                         
139300        MOVE 'S'   TO WKS-ENCONTRADO                                      
139400        MOVE WKS-CANT-TIPOS-PPTO TO WKS-I                                 
139500     END-IF.                                                              
139600 641-COTEJAR-UN-TIPO-E. EXIT.                                             
139700                                                                          
139800******************************************************************        
139900*          R U T I N A S   D E   A R M A D O   D E   T E X T O   *        
140000******************************************************************        
140100 700-AGREGAR-TAB SECTION.                                                 
140200     PERFORM 705-LOCALIZAR-FIN-LINEA                                      
140300     MOVE WKS-TAB-CHAR TO WKS-LINEA-SALIDA (WKS-LINEA-PUNTERO:1)          
140400     ADD 1 TO WKS-LINEA-PUNTERO.                                          
140500 700-AGREGAR-TAB-E. EXIT.                                                 
140600                                                                          
140700 700-AGREGAR-TEXTO SECTION.                                               
140800     PERFORM 705-LOCALIZAR-FIN-LINEA                                      
140900     PERFORM 706-LONGITUD-TEXTO                                           
141000     IF WKS-ENC-LONG > ZERO                                               
141100        MOVE WKS-PARM-TXT-A (1 : WKS-ENC-LONG)                            
141200             TO WKS-LINEA-SALIDA (WKS-LINEA-PUNTERO :                     
141300                                   WKS-ENC-LONG)                          
141400        ADD WKS-ENC-LONG TO WKS-LINEA-PUNTERO                             
141500     END-IF.                                                              
141600 700-AGREGAR-TEXTO-E. EXIT.                                               
141700                                                                          
141800*    UBICA EL PRIMER ESPACIO LIBRE AL FINAL DE WKS-LINEA-SALIDA.          
141900 705-LOCALIZAR-FIN-LINEA SECTION.                                         
142000     IF WKS-LINEA-PUNTERO = 1                                             
142100        PERFORM 239-AVANZAR-1-CARACTER THRU                               
142200                239-AVANZAR-1-CARACTER-E                                  
142300                VARYING WKS-LINEA-PUNTERO FROM 3990 BY -1                 
142400                UNTIL WKS-LINEA-PUNTERO = 1 OR                            
142500                  WKS-LINEA-SALIDA (WKS-LINEA-PUNTERO : 1)                
142600                                                    NOT = SPACE           
142700        ADD 1 TO WKS-LINEA-PUNTERO                                        
142800     END-IF.                                                              
142900 705-LOCALIZAR-FIN-LINEA-E. EXIT.                                         
143000                                                                          
143100*    LONGITUD SIN ESPACIOS FINALES DE UN CAMPO DE TEXTO.                  
143200 706-LONGITUD-TEXTO SECTION.                                              
143300     PERFORM 239-AVANZAR-1-CARACTER THRU 239-AVANZAR-1-CARACTER-E         
143400             VARYING WKS-ENC-LONG FROM 80 BY -1                           
143500             UNTIL WKS-ENC-LONG = ZERO OR                                 
143600               WKS-PARM-TXT-A (WKS-ENC-LONG : 1) NOT = SPACE.             
143700 706-LONGITUD-TEXTO-E. EXIT.                                              
143800                                                                          
143900*    ARMA EL TITULO "<TIPO> <ANIO>" DE UNA COLUMNA DE SALIDA.             
144000 720-AGREGAR-TITULO-COLUMNA SECTION.                                      
144100     MOVE PPTO-ANIO (WKS-PARM-A) TO WKS-HHJ-TXT                           
144200     STRING TIPO-NOMBRE (PPTO-TIPO-IX (WKS-PARM-A))                       
144300                 DELIMITED BY SPACE                                       
144400            ' '  DELIMITED BY SIZE                                        
144500            WKS-HHJ-TXT DELIMITED BY SIZE                                 
144600            INTO WKS-ENC-TIPO-NOMBRE                                      
144700     END-STRING                                                           
144800     MOVE WKS-ENC-TIPO-NOMBRE TO WKS-PARM-TXT-A                           
144900     PERFORM 700-AGREGAR-TEXTO.                                           
145000 720-AGREGAR-TITULO-COLUMNA-E. EXIT.                                      
145100                                                                          
145200*    ARMA LA CELDA DE SALDO DE UNA CUENTA/PRESUPUESTO: EN BLANCO          
145300*    SI NO HAY SALDO, O EL VALOR CON FORMATO DE MONEDA ALEMAN             
145400*    "#.##0,00 EUR" / "-#.##0,00 EUR" (VER 741). EL SIGNO ES              
145500*    ALMACENADO, NO SE VUELVE A NEGAR AL ESCRIBIR.                        
145600*    OJO: WKS-N (NO WKS-I) PORQUE 431-ESCRIBIR-RENGLON-CUENTA             
145700*    LLAMA A ESTA RUTINA DESDE DENTRO DE SU PROPIO CICLO (WKS-M).         
145800 740-AGREGAR-SALDO-CELDA SECTION.                                         
145900     MOVE 'N' TO WKS-ENCONTRADO                                           
146000     PERFORM 743-COTEJAR-SALDO-DE-CELDA THRU                              
146100             743-COTEJAR-SALDO-DE-CELDA-E                                 
146200             VARYING WKS-N FROM 1 BY 1                                    
146300             UNTIL WKS-N > WKS-CANT-SALDOS OR SE-ENCONTRO                 
146400     IF SE-ENCONTRO                                                       
146500        PERFORM 741-FORMATEAR-MONEDA-ALEMANA                              
146600        MOVE WKS-SALDO-EDIT TO WKS-PARM-TXT-A                             
146700        PERFORM 700-AGREGAR-TEXTO                                         
146800     END-IF.                                                              
146900 740-AGREGAR-SALDO-CELDA-E. EXIT.                                         
147000                                                                          
147100 743-COTEJAR-SALDO-DE-CELDA SECTION.                                      
147200     IF SDO-PPTO-IX (WKS-N) = WKS-PPTO-IX AND                             
147300        SDO-CTA-IX  (WKS-N) = WKS-CTA-IX                                  
147400        MOVE 'S' TO WKS-ENCONTRADO                                        
147500        MOVE SDO-VALOR (WKS-N) TO WKS-SALDO-EDIT-SIGNO                    
147600     END-IF.                                                              
147700 743-COTEJAR-SALDO-DE-CELDA-E. EXIT.                                      
147800                                                                          
147900*    FORMATEA WKS-SALDO-EDIT-SIGNO CON PUNTO DE MILLAR, COMA              
148000*    DECIMAL Y SUFIJO " EUR" (SE USA "EUR" EN LUGAR DEL SIMBOLO           
148100*    EURO POR EL JUEGO DE CARACTERES DEL DD DE SALIDA).                   
148200 741-FORMATEAR-MONEDA-ALEMANA SECTION.                                    
148300     MOVE SPACES TO WKS-SALDO-EDIT                                        
148400     MOVE WKS-SALDO-EDIT-SIGNO TO WKS-SALDO-EDIT-Q                        
148500     PERFORM 742-COPIAR-Y-PUNTUAR.                                        
148600 741-FORMATEAR-MONEDA-ALEMANA-E. EXIT.                                    
148700                                                                          
148800*    COPIA EL EDIT NUMERICO (SEPARADOR DE MILLAR = COMA, PUNTO            
148900*    DECIMAL) INTERCAMBIANDO LOS SIMBOLOS AL ESTILO ALEMAN Y              
149000*    AGREGANDO EL SUFIJO DE MONEDA.                                       
149100 742-COPIAR-Y-PUNTUAR SECTION.                                            
149200     MOVE ZERO TO WKS-K                                                   
149300     PERFORM 744-TRASPONER-UN-CARACTER THRU                               
149400             744-TRASPONER-UN-CARACTER-E                                  
149500             VARYING WKS-J FROM 1 BY 1                                    
149600             UNTIL WKS-J > 16                                             
149700     ADD 1 TO WKS-K                                                       
149800     MOVE ' ' TO WKS-SALDO-EDIT (WKS-K : 1)                               
149900     ADD 1 TO WKS-K                                                       
150000     MOVE 'E' TO WKS-SALDO-EDIT (WKS-K : 1)                               
150100     ADD 1 TO WKS-K                                                       
150200     MOVE 'U' TO WKS-SALDO-EDIT (WKS-K : 1)                               
150300     ADD 1 TO WKS-K                                                       
150400     MOVE 'R' TO WKS-SALDO-EDIT (WKS-K : 1).                              
150500 742-COPIAR-Y-PUNTUAR-E. EXIT.                                            
150600                                                                          
150700 744-TRASPONER-UN-CARACTER SECTION.                                       
150800     EVALUATE WKS-SALDO-EDIT-Q (WKS-J : 1)                                
150900        WHEN ','                                                          
151000             ADD 1 TO WKS-K                                               
151100             MOVE '.' TO WKS-SALDO-EDIT (WKS-K : 1)                       
151200        WHEN '.'                                                          
151300             ADD 1 TO WKS-K                                               
151400             MOVE ',' TO WKS-SALDO-EDIT (WKS-K : 1)                       
151500        WHEN '-'                                                          
151600             ADD 1 TO WKS-K                                               
151700             MOVE '-' TO WKS-SALDO-EDIT (WKS-K : 1)                       
151800        WHEN SPACE                                                        
151900             CONTINUE                                                     
152000        WHEN OTHER                                                        
152100             ADD 1 TO WKS-K                                               
152200             MOVE WKS-SALDO-EDIT-Q (WKS-J : 1)                            
152300                  TO WKS-SALDO-EDIT (WKS-K : 1)                           
152400     END-EVALUATE.                                                        
152500 744-TRASPONER-UN-CARACTER-E. EXIT.                                       
