000100******************************************************************        
000200*  P P T E N T 1                                                *         
000300*  LAYOUT DEL RENGLON DE ENTRADA DEL EXTRACTO DE PRESUPUESTO    *         
000400*  MUNICIPAL (HAUSHALT).  FORMATO ANCHO, SEPARADO POR TABULADOR,*         
000500*  UNA LINEA POR RENGLON DE HOJA (ENCABEZADO O CUENTA/POSICION).*         
000600*  EL RENGLON SE RECIBE COMO TEXTO CRUDO; EL DESGLOSE POR       *         
000700*  COLUMNA (GKZ, HHJ, BUDGET, ETC.) LO HACE EL PROGRAMA QUE     *         
000800*  INVOCA ESTE COPY, PUES LA CANTIDAD DE COLUMNAS DE SALDO      *         
000900*  VARIA DE UN ARCHIVO A OTRO (NO HAY POSICION FIJA).           *         
001000******************************************************************        
001100*  HISTORIAL DE CAMBIOS                                                   
001200*  FECHA      INIC TICKET    DESCRIPCION                                  
001300*  ---------- ---- --------- ---------------------------------            
001400*  14/03/1987 CAMS PPT-0001  CREACION DEL LAYOUT ORIGINAL, 240    PPT-0001
001500*                            BYTES FIJOS PARA REPORTE DE SALDOS.          
001600*  02/09/1991 CAMS PPT-0014  SE AMPLIA A RENGLON DE LONGITUD      PPT-0014
001700*                            VARIABLE PARA ADMITIR EL EXTRACTO            
001800*                            ANCHO (UNA COLUMNA POR PRESUPUESTO).         
001900*  19/06/1998 EEDR PPT-0033  AJUSTE Y2K: EL RENGLON YA NO TRAE    PPT-0033
002000*                            SIGLO IMPLICITO EN NINGUNA FECHA.            
002100*  05/02/2004 PEDR PPT-0058  LONGITUD MAXIMA DE RENGLON LLEVADA   PPT-0058
002200*                            A 4000 POSICIONES POR EXTRACTOS              
002300*                            CON MUCHOS ANIOS/TIPOS DE PPTO.              
002400******************************************************************        
002500 01  REG-EXTHHJE.                                                         
002600     05  EXT-LINEA-TEXTO         PIC X(3990).                             
002700     05  FILLER                  PIC X(10).                               
